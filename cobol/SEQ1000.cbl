000100*****************************************************************
000200* TITLE........: SEN1000 - PRESENCE BOARD STORE INITIALIZER
000300* DESCRIPTION..: BUILDS THE PEOPLE MASTER AND STATUS STORE FROM
000400*                SCRATCH AND LOADS THE THREE SEED PEOPLE, ALL
000500*                MARKED ABSENT.  RUN ONCE FOR A NEW BOARD, OR
000600*                RERUN TO WIPE AND RELOAD A TEST BOARD.
000700* FILES........: CREATES PEOPMAST, STATSTOR, AND THE FOUR LOG
000800*                FILES EMPTY, THEN SEEDS PEOPMAST/STATSTOR.
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     SEN1000.
001200 AUTHOR.         R HALVORSEN.
001300 INSTALLATION.   MERIDIAN TECHNICAL INSTITUTE - DATA PROC.
001400 DATE-WRITTEN.   03/14/84.
001500 DATE-COMPILED.
001600 SECURITY.       DATA PROCESSING DEPARTMENT USE ONLY.
001700
001800*****************************************************************
001900*                     C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE     BY  REQ NO    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 03/14/84 RH  CR-0201   ORIGINAL WRITE-UP.  CREATES PEOPMAST AND  CR-0201
002400*                        STATSTOR AND SEEDS THREE PEOPLE.          CR-0201
002500* 09/02/85 RH  CR-0266   ADDED ADMNLOG SO A RUN LEAVES A RECORD    CR-0266
002600*                        OF WHAT WAS SEEDED.                       CR-0266
002700* 11/19/87 TO  CR-0410   SEED TABLE MOVED TO A WORKING-STORAGE     CR-0410
002800*                        TABLE INSTEAD OF 3 SEPARATE PARAGRAPHS.   CR-0410
002900* 04/03/89 TO  PR-0502   FIXED BLANK GRADE ON SEED 3 BEING         PR-0502
003000*                        WRITTEN AS "NONE" INSTEAD OF SPACES.      PR-0502
003100* 01/22/91 MD  CR-0588   RECREATE-EMPTY ADDED - A RERUN NOW WIPES  CR-0588
003200*                        PEOPMAST/STATSTOR INSTEAD OF ABENDING.    CR-0588
003300* 08/30/93 MD  PR-0641   TIMESTAMP BUILD PULLED OUT TO ITS OWN     PR-0641
003400*                        PARAGRAPH, SHARED BY THE SEED LOOP.       PR-0641
003500* 02/14/96 MD  CR-0705   UPSI-0 RERUN FLAG ADDED SO THE OPERATOR   CR-0705
003600*                        CAN TELL A RELOAD FROM A FIRST RUN.       CR-0705
003700* 07/08/98 JF  Y2K-0031  4-DIGIT YEAR CONFIRMED IN TIMESTAMP      Y2K-0031
003800*                        BUILD - NOTHING ELSE TO FIX HERE.        Y2K-0031
003900* 01/11/99 JF  Y2K-0055  CHANGE LOG DATES LEFT 2-DIGIT PER SHOP   Y2K-0055
004000*                        STANDARD - NOT A RUNTIME FIELD.          Y2K-0055
004100* 06/17/01 KA  CR-0760   ADMNLOG MESSAGE TEXT WIDENED TO 60.       CR-0760
004200* 03/05/03 KA  PR-0811   SEED 3 ROOM CORRECTED TO "STAFF-RM" TO    PR-0811
004300*                        MATCH THE BOARD LISTING HEADINGS.         PR-0811
004320* 08/14/26 JF  PR-0901   ADMNLOG WAS EXTEND-ONLY, SO A RERUN       PR-0901
004340*                        NEVER WIPED THE OLD ADMIN LOG - IT NOW   PR-0901
004360*                        GETS THE SAME RECREATE-EMPTY PASS AS     PR-0901
004380*                        THE OTHER FOUR STORE/LOG FILES.          PR-0901
004400* 08/14/26 JF  PR-0906   RERUN-MESSAGE IF REWORKED AS A GO TO      PR-0906
004420*                        PAST THE CLOSE/STOP PARAGRAPH ON A       PR-0906
004440*                        FRESH RUN, MATCHING HOW 2001 USED TO     PR-0906
004460*                        DROP OUT OF ITS OWN LOAD LOOP EARLY.     PR-0906
004480*****************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700
004800 CONFIGURATION SECTION.
004900
004910*--- UPSI-0 IS THE OPERATOR'S RERUN FLAG - SET ON THE RUN CARD
004920*--- WHEN RELOADING A BOARD THAT ALREADY HAS PEOPMAST/STATSTOR
004930*--- CONTENT, OFF FOR A BRAND-NEW BOARD'S FIRST RUN.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS DIGIT-CLASS IS "0" THRU "9"
005300     UPSI-0 ON STATUS IS SEN-RERUN-REQUESTED
005400            OFF STATUS IS SEN-INITIAL-LOAD.
005500
005600 INPUT-OUTPUT SECTION.
005700
005800*--- ALL SIX FILES ARE LINE SEQUENTIAL, ASSIGNED BY LOGICAL NAME
005810*--- THE WAY OPERATIONS SETS THEM UP IN THE JCL/CONTROL CARDS -
005820*--- NO PATH EVER APPEARS IN THE SOURCE.  ONLY ADMNLOG CARRIES A
005830*--- FILE STATUS HERE SINCE IT IS THE ONLY FILE RE-OPENED EXTEND
005840*--- LATER IN THE SAME RUN AND A FAILED REOPEN IS WORTH TESTING.
005850 FILE-CONTROL.
005900     SELECT PEOPMAST  ASSIGN TO PEOPMAST.
006000     SELECT STATSTOR  ASSIGN TO STATSTOR.
006100     SELECT FMTERLOG  ASSIGN TO FMTERLOG.
006200     SELECT UNREGLOG  ASSIGN TO UNREGLOG.
006300     SELECT STCHGLOG  ASSIGN TO STCHGLOG.
006400     SELECT ADMNLOG   ASSIGN TO ADMNLOG
006500              FILE STATUS IS ADMNLOG-FILE-STATUS.
006600
006700 DATA DIVISION.
006800
006900 FILE SECTION.
007000
007100*--- PEOPLE MASTER.  ONE RECORD PER REGISTERED PERSON.  THIS IS
007110*--- THE SAME FIELD SET SEN2000/SEN3000/SEN4000/SEN5000 RESTATE -
007120*--- THE SHOP HAS NO COPY BOOK FOR IT, SO EVERY PROGRAM THAT
007130*--- TOUCHES PEOPMAST CARRIES ITS OWN COPY OF THIS 01-LEVEL.
007140 FD  PEOPMAST.
007200
007300 01  PM-RECORD.
007400     05  PM-PERSON-ID           PIC 9(05).
007500     05  PM-NAME                PIC X(20).
007600     05  PM-DEPARTMENT          PIC X(20).
007700     05  PM-GRADE               PIC X(10).
007800     05  PM-ROLE                PIC X(10).
007900     05  PM-ROOM                PIC X(10).
008000     05  FILLER                 PIC X(05).
008100
008200 FD  STATSTOR.
008300
008400 01  SM-RECORD.
008500     05  SM-PERSON-ID           PIC 9(05).
008600     05  SM-STATUS              PIC 9(01).
008700     05  SM-TIMESTAMP           PIC X(19).
008800     05  FILLER                 PIC X(15).
008900
009000*--- THE THREE LOGS BELOW ARE ONLY CREATED/EMPTIED HERE. SEN2000
009100*--- AND SEN3000 OPEN THEM EXTEND TO APPEND.
009200*--- FORMAT-ERROR LOG.  THIS PROGRAM NEVER WRITES A LINE TO IT -
009210*--- IT ONLY OWNS THE RECREATE-EMPTY PASS.  SEN2000 IS THE ONLY
009220*--- PROGRAM THAT EVER APPENDS A LINE HERE.
009300 FD  FMTERLOG.
009400 01  FE-LOG-LINE                PIC X(80).
009500
009600*--- UNREGISTERED-ID LOG.  SAME STORY AS FMTERLOG ABOVE - ONLY
009610*--- RECREATED HERE, ONLY WRITTEN BY SEN2000.
009700 FD  UNREGLOG.
009800 01  UR-LOG-LINE                PIC X(80).
009900
010000*--- STATUS-CHANGE LOG.  SAME STORY AGAIN - RECREATED HERE,
010010*--- WRITTEN ONLY BY SEN2000 WHEN A PAIR ACTUALLY CHANGES A
010020*--- PERSON'S STATUS.
010100 FD  STCHGLOG.
010200 01  SC-LOG-LINE                PIC X(80).
010300
010400*--- ADMIN LOG.  UNLIKE THE THREE LOGS ABOVE, THIS PROGRAM DOES
010410*--- WRITE TO IT - ONE LINE FOR THE SEED LOAD AND, ON A RERUN,
010420*--- ONE MORE FOR THE RERUN WARNING.  PR-0901 MADE SURE THE
010430*--- RECREATE-EMPTY PASS COVERS THIS FILE TOO.
010500 FD  ADMNLOG.
010600 01  AL-LOG-LINE                PIC X(80).
010700
010800 WORKING-STORAGE SECTION.
010900
010910*--- SEED-LOOP SWITCH.  FLIPS TRUE ONCE 100-SEED-ONE-PERSON HAS
010920*--- WRITTEN THE LAST OF THE THREE SEED ROWS, ENDING THE
010930*--- PERFORM ... UNTIL DRIVING THE LOAD LOOP BELOW.
011000 01  SWITCHES.
011100     05  SEED-TABLE-EXHAUSTED-SWITCH  PIC X  VALUE "N".
011200         88  SEED-TABLE-EXHAUSTED            VALUE "Y".
011300
011310*--- ONLY ADMNLOG CARRIES A FILE STATUS IN THIS PROGRAM - IT IS
011320*--- THE ONLY FILE OPENED A SECOND TIME (EXTEND, AFTER THE
011330*--- RECREATE-EMPTY OUTPUT/CLOSE PASS) IN THE SAME RUN.
011400 01  FILE-STATUS-FIELDS.
011500     05  ADMNLOG-FILE-STATUS    PIC XX.
011600         88  ADMNLOG-SUCCESSFUL         VALUE "00".
011700
011710*--- SUBSCRIPT INTO THE SEED ROSTER TABLE AND THE FIXED COUNT OF
011720*--- SEED ROWS.  BOTH COMP, LIKE EVERY OTHER COUNTER/SUBSCRIPT
011730*--- IN THIS PROGRAM.
011800 77  WS-SEED-SUBSCRIPT          PIC 9(02) COMP VALUE ZERO.
011900 77  WS-SEED-COUNT              PIC 9(02) COMP VALUE 3.
012000
012100*--- SEED ROSTER.  STRUCTURE, ORDER, AND THE BLANK GRADE ON
012200*--- SEED 3 ARE THE CONTRACT - DO NOT RESEQUENCE THIS TABLE.
012300 01  WS-SEED-ROSTER.
012400     05  FILLER.
012500         10  FILLER PIC X(20) VALUE "YAMADA TARO".
012600         10  FILLER PIC X(20) VALUE "INFO-ENG".
012700         10  FILLER PIC X(10) VALUE "Y3".
012800         10  FILLER PIC X(10) VALUE "STUDENT".
012900         10  FILLER PIC X(10) VALUE "A101".
013000     05  FILLER.
013100         10  FILLER PIC X(20) VALUE "SATO HANAKO".
013200         10  FILLER PIC X(20) VALUE "INFO-ENG".
013300         10  FILLER PIC X(10) VALUE "Y4".
013400         10  FILLER PIC X(10) VALUE "STUDENT".
013500         10  FILLER PIC X(10) VALUE "A102".
013600     05  FILLER.
013700         10  FILLER PIC X(20) VALUE "SUZUKI ICHIRO".
013800         10  FILLER PIC X(20) VALUE "INFO-ENG".
013900         10  FILLER PIC X(10) VALUE SPACES.
014000         10  FILLER PIC X(10) VALUE "TEACHER".
014100         10  FILLER PIC X(10) VALUE "STAFF-RM".
014200 01  WS-SEED-ROSTER-TABLE REDEFINES WS-SEED-ROSTER.
014300     05  WS-SEED-ENTRY OCCURS 3 TIMES.
014400         10  WS-SEED-NAME         PIC X(20).
014500         10  WS-SEED-DEPARTMENT   PIC X(20).
014600         10  WS-SEED-GRADE        PIC X(10).
014700         10  WS-SEED-ROLE         PIC X(10).
014800         10  WS-SEED-ROOM         PIC X(10).
014900
014910*--- SYSTEM DATE/TIME WORK AREAS.  EACH IS CARRIED TWO WAYS - AS
014920*--- BROKEN-OUT FIELDS FOR THE STRING BELOW, AND AS A REDEFINES
014930*--- NUMERIC VIEW SO THE ACCEPT ... FROM DATE/TIME CAN LOAD ALL
014940*--- DIGITS IN ONE MOVE.  NO INTRINSIC FUNCTION - THIS SHOP HAS
014950*--- NEVER USED ONE.
015000 01  WS-CURRENT-DATE.
015100     05  WS-CD-YYYY              PIC 9(04).
015200     05  WS-CD-MM                PIC 9(02).
015300     05  WS-CD-DD                PIC 9(02).
015400 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE PIC 9(08).
015500
015600 01  WS-CURRENT-TIME.
015700     05  WS-CT-HH                PIC 9(02).
015800     05  WS-CT-MM                PIC 9(02).
015900     05  WS-CT-SS                PIC 9(02).
016000     05  WS-CT-HS                PIC 9(02).
016100 01  WS-CURRENT-TIME-NUM REDEFINES WS-CURRENT-TIME PIC 9(08).
016200
016210*--- BUILT ONCE PER SEED ROW (AND ONCE PER ADMNLOG LINE) BY
016220*--- 800-BUILD-TIMESTAMP BELOW.
016300 77  WS-TIMESTAMP                PIC X(19)  VALUE SPACES.
016400
016410*--- TEXT OF THE NEXT LINE 900-WRITE-ADMIN-LOG WILL APPEND -
016420*--- EITHER THE SEED-LOAD MESSAGE OR THE RERUN WARNING.
016500 77  WS-ADMIN-MESSAGE            PIC X(60)  VALUE SPACES.
016600
016700 PROCEDURE DIVISION.
016800
016900*****************************************************************
017000* CREATES THE STORES AND LOG FILES EMPTY, SEEDS THE ROSTER, THEN
017100* LOGS WHAT WAS DONE TO ADMNLOG AND STOPS.  ADMNLOG ITSELF IS
017150* WIPED IN THE SAME OUTPUT/CLOSE PASS AS THE OTHER FOUR FILES -
017160* SEE PR-0901 BELOW - BEFORE IT IS REOPENED EXTEND TO TAKE THIS
017170* RUN'S OWN SEED/RERUN MESSAGES.
017200*****************************************************************
017210* 08/14/26 JF  PR-0901   ADMNLOG WAS OPENED EXTEND ONLY, SO A      PR-0901
017220*                        RERUN NEVER WIPED THE PRIOR RUN'S ADMIN   PR-0901
017230*                        LOG - IT JUST KEPT GROWING.  ADMNLOG IS   PR-0901
017240*                        ONE OF THE FOUR STORE/LOG FILES THIS      PR-0901
017250*                        PROGRAM OWNS, SO IT GETS THE SAME         PR-0901
017260*                        OUTPUT/CLOSE RECREATE PASS AS THE OTHER   PR-0901
017270*                        THREE LOGS BEFORE THE EXTEND OPEN BELOW.  PR-0901
017300 000-INITIALIZE-PRESENCE-BOARD.
017400
017410*    FIRST OPEN OUTPUT/CLOSE PASS BELOW TOUCHES ALL FIVE FILES
017420*    THIS PROGRAM OWNS PLUS ADMNLOG - EVERY ONE STARTS THIS RUN
017430*    COMPLETELY EMPTY, WHETHER THIS IS A FIRST LOAD OR A RERUN.
017500     OPEN OUTPUT PEOPMAST
017600                 STATSTOR
017700                 FMTERLOG
017800                 UNREGLOG
017850                 STCHGLOG
017860                 ADMNLOG.
017900     CLOSE       PEOPMAST
018000                 STATSTOR
018100                 FMTERLOG
018200                 UNREGLOG
018300                 STCHGLOG
018350                 ADMNLOG.
018360*    SECOND OPEN REOPENS PEOPMAST/STATSTOR FOR THE ACTUAL SEED
018370*    WRITES; ADMNLOG IS REOPENED EXTEND SO THIS RUN'S MESSAGES
018380*    LAND AFTER THE RECREATE-EMPTY PASS ABOVE, NOT INSIDE IT.
018400     OPEN OUTPUT PEOPMAST
018500                 STATSTOR.
018600     OPEN EXTEND ADMNLOG.
018700
018900     PERFORM 100-SEED-ONE-PERSON
019000         UNTIL SEED-TABLE-EXHAUSTED.
019100
019200     MOVE "PEOPMAST/STATSTOR CREATED - 3 SEED PEOPLE LOADED"
019300         TO WS-ADMIN-MESSAGE.
019400     PERFORM 900-WRITE-ADMIN-LOG.
019450
019460*    A FRESH RUN HAS NOTHING FURTHER TO LOG - SKIP STRAIGHT TO
019470*    THE CLOSE/STOP BELOW RATHER THAN NESTING THE RERUN MESSAGE
019480*    UNDER AN IF, THE WAY THE OLD 1001 BUILD PROGRAM USED TO
019490*    DROP OUT OF ITS OWN LOAD LOOP.                              PR-0906
019500     IF NOT SEN-RERUN-REQUESTED
019520         GO TO 000-CLOSE-AND-STOP.
019540
019600     MOVE "RERUN - PRIOR PEOPMAST/STATSTOR CONTENTS LOST"
019700         TO WS-ADMIN-MESSAGE.
019900     PERFORM 900-WRITE-ADMIN-LOG.
020000
020050 000-CLOSE-AND-STOP.
020100     CLOSE PEOPMAST
020200           STATSTOR
020300           ADMNLOG.
020400     STOP RUN.
020500
020600*****************************************************************
020700* WRITES ONE SEED PERSON TO PEOPMAST WITH THE NEXT SEQUENTIAL ID
020800* (1, 2, 3...) AND AN ABSENT STATUS RECORD TO STATSTOR.  THIS IS
020900* THE SAME "HIGHEST EVER ASSIGNED, PLUS ONE" RULE SEN3000 USES
021000* FOR BULK-UPDATE INSERTS.
021100*****************************************************************
021150* 04/03/89 PR-0502 - MOVE SPACES ABOVE WAS MISSING, SO A BLANK  PR-0502
021160* GRADE PICKED UP "NONE" FROM THE PRIOR SEED'S FIELD.           PR-0502
021200 100-SEED-ONE-PERSON.
021300
021310*    ADVANCE TO THE NEXT SEED ROW.  THE SUBSCRIPT DOUBLES AS
021320*    THE PERSON ID SINCE THE SEED TABLE IS ALWAYS LOADED 1-3.
021400     ADD 1 TO WS-SEED-SUBSCRIPT.
021500
021510*    BUILD AND WRITE THE PEOPMAST ROW FOR THIS SEED ENTRY.
021600     MOVE SPACES TO PM-RECORD.
021700     MOVE WS-SEED-SUBSCRIPT                     TO PM-PERSON-ID.
021800     MOVE WS-SEED-NAME (WS-SEED-SUBSCRIPT)       TO PM-NAME.
021900     MOVE WS-SEED-DEPARTMENT (WS-SEED-SUBSCRIPT) TO PM-DEPARTMENT.
022000     MOVE WS-SEED-GRADE (WS-SEED-SUBSCRIPT)      TO PM-GRADE.
022100     MOVE WS-SEED-ROLE (WS-SEED-SUBSCRIPT)       TO PM-ROLE.
022200     MOVE WS-SEED-ROOM (WS-SEED-SUBSCRIPT)       TO PM-ROOM.
022300     WRITE PM-RECORD.
022400
022410*    EVERY SEED PERSON STARTS ABSENT (STATUS 0), STAMPED WITH
022420*    THIS RUN'S TIMESTAMP SO THE FIRST BOARD LISTING HAS
022430*    SOMETHING OTHER THAN BLANKS IN THE LAST-CHANGED COLUMN.
022500     PERFORM 800-BUILD-TIMESTAMP.
022600     MOVE SPACES            TO SM-RECORD.
022700     MOVE WS-SEED-SUBSCRIPT  TO SM-PERSON-ID.
022800     MOVE ZERO               TO SM-STATUS.
022900     MOVE WS-TIMESTAMP       TO SM-TIMESTAMP.
023000     WRITE SM-RECORD.
023100
023110*    STOP THE DRIVING PERFORM ... UNTIL ONCE THE LAST ROW OF
023120*    THE FIXED 3-ROW TABLE HAS BEEN WRITTEN.
023200     IF WS-SEED-SUBSCRIPT NOT LESS THAN WS-SEED-COUNT
023300         SET SEED-TABLE-EXHAUSTED TO TRUE.
023400
023500*****************************************************************
023600* BUILDS THE YYYY-MM-DD HH:MM:SS TIMESTAMP USED ON EVERY SEEDED
023700* STATUS RECORD AND ON EVERY ADMNLOG LINE.  NO INTRINSIC
023800* FUNCTIONS - JUST ACCEPT AND STRING, AS THIS SHOP ALWAYS HAS.
023900*****************************************************************
024000 800-BUILD-TIMESTAMP.
024100
024110*    ACCEPT INTO THE NUMERIC REDEFINES SO ALL 8 DIGITS LOAD IN
024120*    ONE MOVE, THEN STRING THE BROKEN-OUT FIELDS UNDER IT BACK
024130*    TOGETHER WITH THE PUNCTUATION THE BOARD LISTING EXPECTS.
024200     ACCEPT WS-CURRENT-DATE-NUM FROM DATE YYYYMMDD.
024300     ACCEPT WS-CURRENT-TIME-NUM FROM TIME.
024400     STRING WS-CD-YYYY  DELIMITED BY SIZE
024500            "-"         DELIMITED BY SIZE
024600            WS-CD-MM    DELIMITED BY SIZE
024700            "-"         DELIMITED BY SIZE
024800            WS-CD-DD    DELIMITED BY SIZE
024900            " "         DELIMITED BY SIZE
025000            WS-CT-HH    DELIMITED BY SIZE
025100            ":"         DELIMITED BY SIZE
025200            WS-CT-MM    DELIMITED BY SIZE
025300            ":"         DELIMITED BY SIZE
025400            WS-CT-SS    DELIMITED BY SIZE
025500       INTO WS-TIMESTAMP.
025600
025700*****************************************************************
025800* APPENDS ONE INFO LINE TO ADMNLOG.  IF THE WRITE FAILS, DISPLAYS
025900* THE FILE STATUS AND CONTINUES - LOSING AN ADMIN LOG LINE IS NOT
026000* A REASON TO ABEND A STORE-CREATE RUN.
026100*****************************************************************
026200 900-WRITE-ADMIN-LOG.
026300
026310*    EVERY ADMNLOG LINE GETS A FRESH TIMESTAMP - CALLERS SET
026320*    WS-ADMIN-MESSAGE FIRST AND PERFORM THIS PARAGRAPH.
026400     PERFORM 800-BUILD-TIMESTAMP.
026500     MOVE SPACES TO AL-LOG-LINE.
026600     STRING WS-TIMESTAMP      DELIMITED BY SIZE
026700            " INFO "         DELIMITED BY SIZE
026800            WS-ADMIN-MESSAGE DELIMITED BY SIZE
026900       INTO AL-LOG-LINE.
027000     WRITE AL-LOG-LINE.
027100     IF NOT ADMNLOG-SUCCESSFUL
027200         DISPLAY "WRITE ERROR ON ADMNLOG, FILE STATUS IS "
027300             ADMNLOG-FILE-STATUS.
