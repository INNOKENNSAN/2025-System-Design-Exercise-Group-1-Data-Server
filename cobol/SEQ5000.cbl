000100*****************************************************************
000200* TITLE........: SEN5000 - COMBINED PRESENCE BOARD LISTING
000300* DESCRIPTION..: LEFT-JOINS PEOPMAST WITH STATSTOR BY PERSON-ID
000400*                AND LISTS EVERY PERSON, SORTED BY DEPARTMENT,
000500*                THEN ROOM, THEN NAME, ASCENDING, WITH A
000600*                TRAILING COUNT LINE.  A PERSON WITH NO STATUS
000700*                ROW YET PRINTS BLANK STATUS/TIMESTAMP COLUMNS.
000800* FILES........: READS PEOPMAST, STATSTOR.  WRITES LISTOUT.
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     SEN5000.
001200 AUTHOR.         T OKONKWO.
001300 INSTALLATION.   MERIDIAN TECHNICAL INSTITUTE - DATA PROC.
001400 DATE-WRITTEN.   11/20/87.
001500 DATE-COMPILED.
001600 SECURITY.       DATA PROCESSING DEPARTMENT USE ONLY.
001700
001800*****************************************************************
001900*                     C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE     BY  REQ NO    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 11/20/87 TO  CR-0414   ORIGINAL WRITE-UP.  SAME SORT AS SEN4000  CR-0414
002400*                        WITH STATUS/TIMESTAMP COLUMNS ADDED FOR   CR-0414
002500*                        THE FRONT-DESK PRESENCE BOARD PRINTOUT.   CR-0414
002600* 04/03/89 TO  PR-0506   A PERSON WITH NO STATSTOR ROW YET NOW     PR-0506
002700*                        PRINTS BLANK STATUS/TIMESTAMP INSTEAD OF  PR-0506
002800*                        ZEROS - A BRAND NEW HIRE SHOULD NOT SHOW  PR-0506
002900*                        AS "ABSENT" BEFORE EVER BEING SWITCHED.   PR-0506
003000* 01/22/91 MD  CR-0592   TRAILING COUNT LINE ADDED TO MATCH        CR-0592
003100*                        SEN4000'S ROSTER LISTING.                 CR-0592
003200* 08/30/93 MD  PR-0645   BUBBLE SORT REPLACED A SLOWER INSERTION   PR-0645
003300*                        SORT, SAME CHANGE AS SEN4000 PR-0644.     PR-0645
003400* 02/14/96 MD  CR-0709   UPSI-0 VERBOSE SWITCH ADDED - ON          CR-0709
003500*                        DISPLAYS EACH SWAP MADE BY THE SORT.      CR-0709
003600* 07/08/98 JF  Y2K-0035  TIMESTAMP COLUMN ALREADY CARRIES A       Y2K-0035
003700*                        4-DIGIT YEAR FROM STATSTOR - NOTHING     Y2K-0035
003800*                        TO FIX HERE.                             Y2K-0035
003900* 06/17/01 KA  CR-0764   STATUS LOOKUP SWITCHED FROM A LINEAR      CR-0764
004000*                        SCAN PER PERSON TO A SINGLE STATSTOR      CR-0764
004100*                        LOAD, MATCHING SEN2000'S TABLE-LOAD       CR-0764
004200*                        APPROACH - THE OLD PER-PERSON REREAD OF   CR-0764
004300*                        STATSTOR WAS TAKING TOO LONG.             CR-0764
004320* 08/14/26 JF  PR-0907   COMPARE-AND-SWAP'S REPEATED-IF SCOPE-     PR-0907
004340*                        BLEED WORKAROUND REPLACED BY ONE GO TO    PR-0907
004360*                        PAST THE EXIT LABEL WHEN NO SWAP IS       PR-0907
004380*                        NEEDED, SAME FIX AS SEN4000 PR-0907.      PR-0907
004400*****************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700
004800 CONFIGURATION SECTION.
004900
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS DIGIT-CLASS IS "0" THRU "9"
005300     UPSI-0 ON STATUS IS SEN-VERBOSE-RUN
005400            OFF STATUS IS SEN-QUIET-RUN.
005500
005600 INPUT-OUTPUT SECTION.
005700
005710*--- ALL THREE FILES ARE LINE SEQUENTIAL, LOGICAL-NAME ASSIGNED.
005720*    NONE OF THE THREE CARRIES A FILE STATUS HERE - THIS PROGRAM
005730*    ONLY READS AND WRITES, IT NEVER REWRITES OR DELETES A
005740*    RECORD, SO THERE IS NO STATUS-DEPENDENT BRANCH TO MAKE.
005800 FILE-CONTROL.
005900     SELECT PEOPMAST  ASSIGN TO PEOPMAST.
006000     SELECT STATSTOR  ASSIGN TO STATSTOR.
006100     SELECT LISTOUT   ASSIGN TO LISTOUT.
006200
006300 DATA DIVISION.
006400
006500 FILE SECTION.
006600
006610*--- INPUT ONLY.  RESTATES THE SAME PM- FIELDS SEQ1000/SEQ2000/
006620*    SEQ3000/SEQ4000 ALL RESTATE - SEE THOSE PROGRAMS' OWN FD
006630*    COMMENTS FOR WHY THERE IS NO SHARED COPYBOOK.
006700 FD  PEOPMAST.
006800
006900 01  PM-RECORD.
007000     05  PM-PERSON-ID           PIC 9(05).
007100     05  PM-NAME                PIC X(20).
007200     05  PM-DEPARTMENT          PIC X(20).
007300     05  PM-GRADE               PIC X(10).
007400     05  PM-ROLE                PIC X(10).
007500     05  PM-ROOM                PIC X(10).
007600     05  FILLER                 PIC X(05).
007700
007710*--- INPUT ONLY, LOADED WHOLE INTO WS-STATUS-TABLE BY PARAGRAPH
007720*    110 BELOW - SEE CR-0764 IN THE CHANGE LOG FOR WHY A TABLE
007730*    LOOKUP REPLACED A PER-PERSON REREAD OF THIS FILE.
007800 FD  STATSTOR.
007900
008000 01  SM-RECORD.
008100     05  SM-PERSON-ID           PIC 9(05).
008200     05  SM-STATUS              PIC 9(01).
008300     05  SM-TIMESTAMP           PIC X(19).
008400     05  FILLER                 PIC X(15).
008500
008510*--- OUTPUT ONLY.  ONE DETAIL LINE PER PERSON PLUS A TRAILING
008520*    COUNT LINE - SEE CR-0592 IN THE CHANGE LOG.
008600 FD  LISTOUT.
008700
008800 01  LS-RECORD                  PIC X(100).
008900
009000 WORKING-STORAGE SECTION.
009100
009110*--- PEOPMAST-EOF/STATSTOR-EOF DRIVE THE TWO LOAD LOOPS BELOW.
009120*    STATUS-FOUND-SWITCH IS RESET AND REUSED ONCE PER PERSON BY
009130*    PARAGRAPH 310 - IT IS NOT A WHOLE-RUN FLAG LIKE THE OTHER TWO.
009200 01  SWITCHES.
009300     05  PEOPMAST-EOF-SWITCH       PIC X  VALUE "N".
009400         88  PEOPMAST-EOF                 VALUE "Y".
009500     05  STATSTOR-EOF-SWITCH       PIC X  VALUE "N".
009600         88  STATSTOR-EOF                 VALUE "Y".
009700     05  STATUS-FOUND-SWITCH       PIC X  VALUE "N".
009800         88  STATUS-ALREADY-ON-FILE       VALUE "Y".
009900
009910*--- WS-PEOPLE-TABLE HOLDS THE WHOLE PEOPMAST LOADED ONCE BY
009920*    PARAGRAPH 100 BELOW, THEN SORTED IN PLACE BY PARAGRAPH 200
009930*    AND WALKED IN ORDER FOR THE DETAIL LINES - SAME 300-ROW CAP
009940*    AS SEQ1000/SEQ2000/SEQ3000/SEQ4000'S OWN PEOPLE TABLES.
010000 77  WS-MAX-PEOPLE                PIC 9(03) COMP VALUE 300.
010100 77  WS-PEOPLE-COUNT              PIC 9(03) COMP VALUE ZERO.
010200 01  WS-PEOPLE-TABLE.
010300     05  PT-ENTRY OCCURS 300 TIMES INDEXED BY WS-PT-IDX.
010400         10  PT-PERSON-ID          PIC 9(05).
010500         10  PT-NAME               PIC X(20).
010600         10  PT-DEPARTMENT         PIC X(20).
010700         10  PT-GRADE              PIC X(10).
010800         10  PT-ROLE               PIC X(10).
010900         10  PT-ROOM               PIC X(10).
011000
011010*--- WS-STATUS-TABLE IS THE WHOLE STATSTOR LOADED ONCE BY
011020*    PARAGRAPH 110 BELOW.  PARAGRAPH 310 SEARCHES THIS TABLE FOR
011030*    EACH PERSON - A PERSON WITH NO MATCHING ROW LEAVES
011040*    STATUS-FOUND-SWITCH AT "N" AND THE DETAIL LINE PRINTS BLANK.
011100 77  WS-STATUS-COUNT              PIC 9(03) COMP VALUE ZERO.
011200 01  WS-STATUS-TABLE.
011300     05  ST-ENTRY OCCURS 300 TIMES INDEXED BY WS-ST-IDX.
011400         10  ST-PERSON-ID          PIC 9(05).
011500         10  ST-STATUS             PIC 9(01).
011600         10  ST-TIMESTAMP          PIC X(19).
011700 77  WS-FOUND-STATUS-SUB          PIC 9(03) COMP VALUE ZERO.
011800
011810*--- HOLDING AREA FOR THE BUBBLE SORT'S SWAP - PARAGRAPH 210
011820*    BELOW MOVES THE HIGHER-SUBSCRIPT ENTRY DOWN ONE STEP AT A
011830*    TIME, SO ONE ENTRY HAS TO BE HELD ASIDE WHILE THAT HAPPENS.
011840*    THE ALPHA REDEFINES BELOW EXISTS ONLY SO THE VERBOSE DISPLAY
011850*    IN PARAGRAPH 210 CAN SHOW THE WHOLE HELD ROW IN ONE FIELD.
011900 01  WS-SWAP-ENTRY.
012000     05  SW-PERSON-ID              PIC 9(05).
012100     05  SW-NAME                   PIC X(20).
012200     05  SW-DEPARTMENT             PIC X(20).
012300     05  SW-GRADE                  PIC X(10).
012400     05  SW-ROLE                   PIC X(10).
012500     05  SW-ROOM                   PIC X(10).
012600 01  WS-SWAP-ENTRY-ALPHA REDEFINES
012700         WS-SWAP-ENTRY             PIC X(75).
012800
012900 77  WS-OUTER-IDX                  PIC 9(03) COMP VALUE ZERO.
013000 77  WS-INNER-IDX                  PIC 9(03) COMP VALUE ZERO.
013100 77  WS-NEXT-IDX                   PIC 9(03) COMP VALUE ZERO.
013200 77  WS-INNER-LIMIT                PIC 9(03) COMP VALUE ZERO.
013300
013310*--- WS-SORT-KEY-A/B ARE CONCATENATED DEPARTMENT+ROOM+NAME KEYS
013320*    BUILT FRESH EACH COMPARE BY PARAGRAPH 210 - A SINGLE STRING
013330*    COMPARE GETS THE DEPARTMENT/ROOM/NAME ORDER IN ONE IF, SAME
013340*    AS SEQ4000'S OWN SORT KEYS.  THE FIELDS REDEFINES BELOW FEED
013350*    ONLY THE VERBOSE DISPLAY - THE COMPARE ITSELF NEVER TOUCHES
013360*    THE BROKEN-OUT FIELDS.
013400 01  WS-SORT-KEY-A                 PIC X(50) VALUE SPACES.
013500 01  WS-SORT-KEY-A-FIELDS REDEFINES WS-SORT-KEY-A.
013600     05  WS-SKA-DEPARTMENT         PIC X(20).
013700     05  WS-SKA-ROOM               PIC X(10).
013800     05  WS-SKA-NAME               PIC X(20).
013900 01  WS-SORT-KEY-B                 PIC X(50) VALUE SPACES.
014000 01  WS-SORT-KEY-B-FIELDS REDEFINES WS-SORT-KEY-B.
014100     05  WS-SKB-DEPARTMENT         PIC X(20).
014200     05  WS-SKB-ROOM               PIC X(10).
014300     05  WS-SKB-NAME               PIC X(20).
014400
014410*--- ONE 100-BYTE DETAIL LINE PER PERSON.  EVERY FIELD IS
014420*    FOLLOWED BY A ONE-BYTE SPACE FILLER FOR COLUMN ALIGNMENT ON
014430*    THE PRINTED BOARD, SAME LAYOUT HABIT AS SEQ4000'S LISTING.
014500 01  WS-DETAIL-LINE.
014600     05  LS-PERSON-ID              PIC 9(05).
014700     05  FILLER                    PIC X(01) VALUE SPACE.
014800     05  LS-NAME                   PIC X(20).
014900     05  FILLER                    PIC X(01) VALUE SPACE.
015000     05  LS-DEPARTMENT             PIC X(20).
015100     05  FILLER                    PIC X(01) VALUE SPACE.
015200     05  LS-GRADE                  PIC X(10).
015300     05  FILLER                    PIC X(01) VALUE SPACE.
015400     05  LS-ROLE                   PIC X(10).
015500     05  FILLER                    PIC X(01) VALUE SPACE.
015600     05  LS-ROOM                   PIC X(10).
015700     05  FILLER                    PIC X(01) VALUE SPACE.
015800     05  LS-STATUS                 PIC X(01).
015900     05  FILLER                    PIC X(01) VALUE SPACE.
016000     05  LS-TIMESTAMP              PIC X(19).
016100     05  FILLER                    PIC X(03) VALUE SPACES.
016200
016300 01  WS-COUNT-LINE.
016400     05  FILLER                    PIC X(06) VALUE "COUNT=".
016500     05  LC-PEOPLE-COUNT           PIC 9(05).
016600     05  FILLER                    PIC X(89) VALUE SPACES.
016700
016800 PROCEDURE DIVISION.
016900
017000*****************************************************************
017100* LOADS BOTH STORES, SORTS THE PEOPLE TABLE, WRITES ONE DETAIL
017200* LINE PER PERSON WITH ITS STATUS LEFT-JOINED IN, THEN A
017300* TRAILING COUNT LINE.
017400*****************************************************************
017500 000-LIST-PRESENCE-BOARD.
017600
017700*    STAGE 1 - LOAD PEOPMAST AND STATSTOR EACH INTO THEIR OWN
017710*    TABLE, ONE FILE OPEN AT A TIME, BEFORE ANY SORTING OR
017720*    WRITING STARTS.
017730     OPEN INPUT  PEOPMAST.
017800     PERFORM 100-LOAD-PEOPLE-TABLE
017900         UNTIL PEOPMAST-EOF.
018000     CLOSE PEOPMAST.
018100
018200     OPEN INPUT  STATSTOR.
018300     PERFORM 110-LOAD-STATUS-TABLE
018400         UNTIL STATSTOR-EOF.
018500     CLOSE STATSTOR.
018600
018650*    STAGE 2 - SORT THE PEOPLE TABLE IN PLACE.
018700     PERFORM 200-SORT-PEOPLE-TABLE.
018800
018850*    STAGE 3 - WALK THE SORTED PEOPLE TABLE, LEFT-JOINING EACH
018860*    PERSON'S STATUS FROM THE STATUS TABLE, THEN WRITE THE
018870*    TRAILING COUNT LINE.
018900     OPEN OUTPUT LISTOUT.
019000     PERFORM 300-WRITE-ONE-DETAIL-LINE
019100         VARYING WS-PT-IDX FROM 1 BY 1
019200         UNTIL WS-PT-IDX > WS-PEOPLE-COUNT.
019300     PERFORM 320-WRITE-COUNT-LINE.
019400     CLOSE LISTOUT.
019500
019600     STOP RUN.
019700
019800*****************************************************************
019900* READS PEOPMAST INTO WS-PEOPLE-TABLE.
020000*****************************************************************
020100 100-LOAD-PEOPLE-TABLE.
020200
020300     READ PEOPMAST
020400         AT END
020500             SET PEOPMAST-EOF TO TRUE.
020600     IF NOT PEOPMAST-EOF
020700         IF WS-PEOPLE-COUNT LESS THAN WS-MAX-PEOPLE
020800             ADD 1 TO WS-PEOPLE-COUNT
020900             MOVE PM-PERSON-ID  TO PT-PERSON-ID  (WS-PEOPLE-COUNT)
021000             MOVE PM-NAME       TO PT-NAME       (WS-PEOPLE-COUNT)
021100             MOVE PM-DEPARTMENT
021200                 TO PT-DEPARTMENT (WS-PEOPLE-COUNT)
021300             MOVE PM-GRADE      TO PT-GRADE      (WS-PEOPLE-COUNT)
021400             MOVE PM-ROLE       TO PT-ROLE       (WS-PEOPLE-COUNT)
021500             MOVE PM-ROOM       TO PT-ROOM (WS-PEOPLE-COUNT).
021600
021700*****************************************************************
021800* READS STATSTOR INTO WS-STATUS-TABLE SO EACH PERSON'S STATUS IS
021900* A TABLE LOOKUP INSTEAD OF A REREAD OF STATSTOR - SEE CR-0764.
022000*****************************************************************
022100 110-LOAD-STATUS-TABLE.
022200
022300     READ STATSTOR
022400         AT END
022500             SET STATSTOR-EOF TO TRUE.
022600     IF NOT STATSTOR-EOF
022700         ADD 1 TO WS-STATUS-COUNT
022800         MOVE SM-PERSON-ID  TO ST-PERSON-ID (WS-STATUS-COUNT)
022900         MOVE SM-STATUS     TO ST-STATUS    (WS-STATUS-COUNT)
023000         MOVE SM-TIMESTAMP  TO ST-TIMESTAMP (WS-STATUS-COUNT).
023100
023200*****************************************************************
023300* BUBBLE-SORTS WS-PEOPLE-TABLE BY DEPARTMENT, ROOM, NAME
023400* ASCENDING, SAME AS SEN4000.
023500*****************************************************************
023600 200-SORT-PEOPLE-TABLE.
023700
023800     PERFORM VARYING WS-OUTER-IDX FROM 1 BY 1
023900             UNTIL WS-OUTER-IDX NOT LESS THAN WS-PEOPLE-COUNT
024000         COMPUTE WS-INNER-LIMIT = WS-PEOPLE-COUNT - WS-OUTER-IDX
024100         PERFORM VARYING WS-INNER-IDX FROM 1 BY 1
024200                 UNTIL WS-INNER-IDX > WS-INNER-LIMIT
024300             PERFORM 210-COMPARE-AND-SWAP.
024400
024500*****************************************************************
024600* COMPARES TABLE ENTRIES WS-INNER-IDX AND WS-INNER-IDX+1 AND
024700* SWAPS THEM IF OUT OF ORDER.
024800*****************************************************************
024820* 08/14/26 JF  PR-0907 - DROPPED THE REPEATED-IF WORKAROUND FOR   PR-0907
024840* THE SCOPE-BLEED ON THE VERBOSE DISPLAY.  A SINGLE GO TO PAST    PR-0907
024860* THE EXIT LABEL WHEN THE KEYS ARE ALREADY IN ORDER DOES THE      PR-0907
024880* SAME JOB WITHOUT TESTING THE COMPARE TWICE.                     PR-0907
024900 210-COMPARE-AND-SWAP.
025000
025050*    BUILD BOTH KEYS FRESH EVERY CALL - THE TABLE ROWS MOVE
025060*    AROUND UNDER THESE SUBSCRIPTS AS THE SORT PROGRESSES, SO A
025070*    KEY BUILT ON AN EARLIER PASS CAN NO LONGER BE TRUSTED.
025100     ADD 1 WS-INNER-IDX GIVING WS-NEXT-IDX.
025200     STRING PT-DEPARTMENT (WS-INNER-IDX) DELIMITED BY SIZE
025300            PT-ROOM       (WS-INNER-IDX) DELIMITED BY SIZE
025400            PT-NAME       (WS-INNER-IDX) DELIMITED BY SIZE
025500       INTO WS-SORT-KEY-A.
025600     STRING PT-DEPARTMENT (WS-NEXT-IDX) DELIMITED BY SIZE
025700            PT-ROOM       (WS-NEXT-IDX) DELIMITED BY SIZE
025800            PT-NAME       (WS-NEXT-IDX) DELIMITED BY SIZE
025900       INTO WS-SORT-KEY-B.
026000
026020*    ALREADY IN ORDER - NOTHING TO SWAP, SO DROP STRAIGHT OUT.
026040     IF WS-SORT-KEY-A NOT > WS-SORT-KEY-B
026060         GO TO 210-COMPARE-AND-SWAP-EXIT.
026100
026200     IF SEN-VERBOSE-RUN
026300         DISPLAY "SEN5000 SWAP " WS-INNER-IDX
026400             " (" WS-SKA-DEPARTMENT "/" WS-SKA-ROOM ") AND "
026500             WS-NEXT-IDX
026600             " (" WS-SKB-DEPARTMENT "/" WS-SKB-ROOM ")".
026700     MOVE PT-PERSON-ID  (WS-INNER-IDX) TO SW-PERSON-ID.
026800     MOVE PT-NAME       (WS-INNER-IDX) TO SW-NAME.
026900     MOVE PT-DEPARTMENT (WS-INNER-IDX) TO SW-DEPARTMENT.
027000     MOVE PT-GRADE      (WS-INNER-IDX) TO SW-GRADE.
027100     MOVE PT-ROLE       (WS-INNER-IDX) TO SW-ROLE.
027200     MOVE PT-ROOM       (WS-INNER-IDX) TO SW-ROOM.
027300     MOVE PT-ENTRY (WS-NEXT-IDX) TO PT-ENTRY (WS-INNER-IDX).
027400     MOVE SW-PERSON-ID  TO PT-PERSON-ID  (WS-NEXT-IDX).
027500     MOVE SW-NAME       TO PT-NAME       (WS-NEXT-IDX).
027600     MOVE SW-DEPARTMENT TO PT-DEPARTMENT (WS-NEXT-IDX).
027700     MOVE SW-GRADE      TO PT-GRADE      (WS-NEXT-IDX).
027800     MOVE SW-ROLE       TO PT-ROLE       (WS-NEXT-IDX).
027900     MOVE SW-ROOM       TO PT-ROOM       (WS-NEXT-IDX).
028000     IF SEN-VERBOSE-RUN
028100         DISPLAY "SEN5000 HELD ROW WAS " WS-SWAP-ENTRY-ALPHA.
028150
028200 210-COMPARE-AND-SWAP-EXIT.
028250     EXIT.
028300
028400*****************************************************************
028500* WRITES ONE DETAIL LINE FOR THE PERSON AT WS-PT-IDX, LEFT-
028600* JOINING ITS STATUS ROW IF ONE EXISTS.  NO MATCH LEAVES
028700* STATUS/TIMESTAMP BLANK, NOT ZERO - SEE PR-0506 ABOVE.
028800*****************************************************************
028850* 04/03/89 PR-0506 - MOVE SPACES TO WS-DETAIL-LINE ADDED BELOW SO PR-0506
028860* A NO-MATCH PERSON PRINTS BLANK, NOT THE PRIOR PERSON'S STATUS.  PR-0506
028900 300-WRITE-ONE-DETAIL-LINE.
029000
029100     MOVE SPACES TO WS-DETAIL-LINE.
029200     MOVE PT-PERSON-ID  (WS-PT-IDX) TO LS-PERSON-ID.
029300     MOVE PT-NAME       (WS-PT-IDX) TO LS-NAME.
029400     MOVE PT-DEPARTMENT (WS-PT-IDX) TO LS-DEPARTMENT.
029500     MOVE PT-GRADE      (WS-PT-IDX) TO LS-GRADE.
029600     MOVE PT-ROLE       (WS-PT-IDX) TO LS-ROLE.
029700     MOVE PT-ROOM       (WS-PT-IDX) TO LS-ROOM.
029800
029900     PERFORM 310-LOOKUP-STATUS-FOR-PERSON.
030000     IF STATUS-ALREADY-ON-FILE
030100         MOVE ST-STATUS    (WS-FOUND-STATUS-SUB) TO LS-STATUS
030200         MOVE ST-TIMESTAMP (WS-FOUND-STATUS-SUB) TO LS-TIMESTAMP.
030300
030400     WRITE LS-RECORD FROM WS-DETAIL-LINE.
030500
030550*    NOTE PT-PERSON-ID IS COMPARED, NOT PT- SUBSCRIPTS - THE TWO
030560*    TABLES ARE LOADED FROM UNRELATED FILES AND ARE NOT IN THE
030570*    SAME ORDER, SO THE ONLY RELIABLE JOIN KEY IS THE ID ITSELF.
030600*****************************************************************
030700* SEARCHES WS-STATUS-TABLE FOR THE PERSON AT WS-PT-IDX.
030800*****************************************************************
030900 310-LOOKUP-STATUS-FOR-PERSON.
031000
031100     MOVE "N" TO STATUS-FOUND-SWITCH.
031200     MOVE ZERO TO WS-FOUND-STATUS-SUB.
031300     PERFORM VARYING WS-ST-IDX FROM 1 BY 1
031400             UNTIL WS-ST-IDX > WS-STATUS-COUNT
031500                OR STATUS-ALREADY-ON-FILE
031600         IF ST-PERSON-ID (WS-ST-IDX) = PT-PERSON-ID (WS-PT-IDX)
031700             SET STATUS-FOUND-SWITCH TO TRUE
031800             MOVE WS-ST-IDX TO WS-FOUND-STATUS-SUB.
031900
032000*****************************************************************
032100* WRITES THE TRAILING "COUNT=NNNNN" LINE.
032200*****************************************************************
032300 320-WRITE-COUNT-LINE.
032400
032500     MOVE WS-PEOPLE-COUNT TO LC-PEOPLE-COUNT.
032600     WRITE LS-RECORD FROM WS-COUNT-LINE.
