000100*****************************************************************
000200* TITLE........: SEN3000 - BULK MASTER-FILE UPDATE
000300* DESCRIPTION..: APPLIES A BATCH OF BULK-UPDATE TRANSACTIONS TO
000400*                THE PEOPLE MASTER.  A BLANK ID INSERTS A NEW
000500*                PERSON, A VALID ID OVERWRITES AN EXISTING ONE.
000600*                EVERY INPUT RECORD IS COUNTED EXACTLY ONCE AS
000700*                INSERTED, UPDATED, OR AN ERROR.
000800* FILES........: READS BULKTRAN, PEOPMAST.  REWRITES PEOPMAST IN
000900*                FULL.  APPENDS ADMNLOG WITH PER-ERROR LINES AND
001000*                A CLOSING SUMMARY LINE.
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.     SEN3000.
001400 AUTHOR.         R HALVORSEN.
001500 INSTALLATION.   MERIDIAN TECHNICAL INSTITUTE - DATA PROC.
001600 DATE-WRITTEN.   06/11/84.
001700 DATE-COMPILED.
001800 SECURITY.       DATA PROCESSING DEPARTMENT USE ONLY.
001900
002000*****************************************************************
002100*                     C H A N G E   L O G
002200*-----------------------------------------------------------------
002300* DATE     BY  REQ NO    DESCRIPTION
002400*-----------------------------------------------------------------
002500* 06/11/84 RH  CR-0203   ORIGINAL WRITE-UP.  OLD MASTER AND        CR-0203
002600*                        TRANSACTION MATCH-MERGE ON EMPLOYEE ID,   CR-0203
002700*                        SORTED INPUT REQUIRED ON BOTH FILES.      CR-0203
002800* 09/02/85 RH  CR-0268   SORTED MATCH-MERGE DROPPED - ADMIN        CR-0268
002900*                        BATCHES ARE NOT ID-ORDERED AND A MISSED   CR-0268
003000*                        SORT STEP WAS SILENTLY DROPPING RECORDS.  CR-0268
003100*                        MASTER IS NOW HELD WHOLE IN A WORKING-    CR-0268
003200*                        STORAGE TABLE, TRANSACTIONS APPLY IN      CR-0268
003300*                        FILE ORDER.                               CR-0268
003400* 11/19/87 TO  CR-0412   BLANK-ID INSERT ADDED.  NEXT ID IS THE    CR-0412
003500*                        HIGHEST ID SEEN ON LOAD, PLUS ONE,        CR-0412
003600*                        BUMPED AGAIN FOR EACH INSERT IN THE RUN.  CR-0412
003700* 04/03/89 TO  PR-0504   "NO_TARGET_FOR_UPDATE" WORDING FIXED TO   PR-0504
003800*                        MATCH THE ADMIN OFFICE'S REPORT SCRIPT.   PR-0504
003900* 01/22/91 MD  CR-0590   VACATION/SICK-HOURS FIELDS RETIRED WITH   CR-0590
004000*                        THE PAYROLL CONVERSION - MASTER IS NOW    CR-0590
004100*                        NAME/DEPARTMENT/GRADE/ROLE/ROOM ONLY.     CR-0590
004200* 08/30/93 MD  PR-0643   A NON-NUMERIC TRANSACTION ID IS NOW ITS   PR-0643
004300*                        OWN ERROR CASE INSTEAD OF FALLING INTO    PR-0643
004400*                        NO_TARGET_FOR_UPDATE - ADMIN WAS          PR-0643
004500*                        CONFUSING THE TWO IN THE LOG.             PR-0643
004600* 02/14/96 MD  CR-0707   UPSI-0 VERBOSE SWITCH ADDED - ON          CR-0707
004700*                        DISPLAYS EACH TRANSACTION AS APPLIED.     CR-0707
004800* 07/08/98 JF  Y2K-0033  4-DIGIT YEAR CONFIRMED IN TIMESTAMP      Y2K-0033
004900*                        BUILD - NOTHING ELSE TO FIX HERE.        Y2K-0033
005000* 06/17/01 KA  CR-0762   BATCH NO LONGER ABENDS ON A FULL TABLE -  CR-0762
005100*                        REMAINING TRANSACTIONS ERROR OUT SO THE   CR-0762
005200*                        SUMMARY COUNT ALWAYS BALANCES.            CR-0762
005300* 03/05/03 KA  PR-0813   SUMMARY LINE WORDING AND FIELD ORDER      PR-0813
005400*                        FIXED TO MATCH OTHER ADMNLOG PRODUCERS.   PR-0813
005420* 08/14/26 JF  PR-0905   310-320-340 RESTRUNG AS ONE PERFORM       PR-0905
005440*                        THRU RANGE WITH GO TO EXITS ON REJECT -   PR-0905
005460*                        330-APPLY-INSERT MOVED AHEAD OF 310 SO    PR-0905
005480*                        THE RANGE NEVER FALLS THROUGH IT.         PR-0905
005500*****************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800
005900 CONFIGURATION SECTION.
006000
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS DIGIT-CLASS IS "0" THRU "9"
006400     UPSI-0 ON STATUS IS SEN-VERBOSE-RUN
006500            OFF STATUS IS SEN-QUIET-RUN.
006600
006700 INPUT-OUTPUT SECTION.
006800
006810*--- PEOPMAST ALONE CARRIES A FILE STATUS - IT IS THE ONLY FILE
006820*--- OPENED OUTPUT AND REWRITTEN IN FULL BELOW, AT 700.
006900 FILE-CONTROL.
007000     SELECT BULKTRAN  ASSIGN TO BULKTRAN.
007100     SELECT PEOPMAST  ASSIGN TO PEOPMAST
007200              FILE STATUS IS PEOPMAST-FILE-STATUS.
007300     SELECT ADMNLOG   ASSIGN TO ADMNLOG.
007400
007500 DATA DIVISION.
007600
007700 FILE SECTION.
007800
007810*--- ONE BULK-UPDATE TRANSACTION PER RECORD.  BU-PID-RAW BLANK
007820*--- MEANS "INSERT A NEW PERSON"; NON-BLANK MEANS "OVERWRITE
007830*--- THE PERSON AT THIS ID", PROVIDED IT PARSES AS A NUMBER AND
007840*--- MATCHES SOMEONE ON FILE.
007900 FD  BULKTRAN.
008000
008100 01  BU-RECORD.
008200     05  BU-PID-RAW              PIC X(10).
008300     05  BU-NAME                 PIC X(20).
008400     05  BU-DEPARTMENT           PIC X(20).
008500     05  BU-GRADE                PIC X(10).
008600     05  BU-ROLE                 PIC X(10).
008700     05  BU-ROOM                 PIC X(10).
008800
008810*--- READ WHOLE INTO WS-PEOPLE-TABLE AT 100, REWRITTEN WHOLE AT
008820*--- 700 - NEVER RANDOM-ACCESSED ON DISK IN THIS PROGRAM EITHER.
008900 FD  PEOPMAST.
009000
009100 01  PM-RECORD.
009200     05  PM-PERSON-ID           PIC 9(05).
009300     05  PM-NAME                PIC X(20).
009400     05  PM-DEPARTMENT          PIC X(20).
009500     05  PM-GRADE               PIC X(10).
009600     05  PM-ROLE                PIC X(10).
009700     05  PM-ROOM                PIC X(10).
009800     05  FILLER                 PIC X(05).
009900
010000 FD  ADMNLOG.
010100
010200 01  AL-LOG-LINE                PIC X(80).
010300
010400 WORKING-STORAGE SECTION.
010500
010510*--- TABLE-FULL-SWITCH IS SET BY 330-APPLY-INSERT WHEN THE 300-
010520*--- ROW CAP IS REACHED MID-RUN - SEE CR-0762 IN THE CHANGE LOG.
010600 01  SWITCHES.
010700     05  BULKTRAN-EOF-SWITCH       PIC X  VALUE "N".
010800         88  BULKTRAN-EOF                 VALUE "Y".
010900     05  PEOPMAST-EOF-SWITCH       PIC X  VALUE "N".
011000         88  PEOPMAST-EOF                 VALUE "Y".
011100     05  PID-NUMERIC-SWITCH        PIC X  VALUE "Y".
011200         88  PID-IS-NUMERIC               VALUE "Y".
011300     05  PERSON-FOUND-SWITCH       PIC X  VALUE "N".
011400         88  PERSON-IS-REGISTERED         VALUE "Y".
011500     05  TABLE-FULL-SWITCH         PIC X  VALUE "N".
011600         88  PEOPLE-TABLE-IS-FULL          VALUE "Y".
011700
011800 01  FILE-STATUS-FIELDS.
011900     05  PEOPMAST-FILE-STATUS      PIC XX.
012000         88  PEOPMAST-SUCCESSFUL           VALUE "00".
012100
012110*--- WHOLE PEOPLE MASTER HELD HERE FOR THE RUN.  WS-HIGHEST-ID-
012120*--- EVER IS TRACKED WHILE LOADING SO 330-APPLY-INSERT CAN HAND
012130*--- OUT THE NEXT ID WITHOUT A SEPARATE MAX-ID PASS - SEE
012140*--- CR-0412 ABOVE.
012200 77  WS-MAX-PEOPLE                PIC 9(03) COMP VALUE 300.
012300 77  WS-PEOPLE-COUNT              PIC 9(03) COMP VALUE ZERO.
012400 77  WS-HIGHEST-ID-EVER           PIC 9(05) COMP VALUE ZERO.
012500 01  WS-PEOPLE-TABLE.
012600     05  PT-ENTRY OCCURS 300 TIMES INDEXED BY WS-PT-IDX.
012700         10  PT-PERSON-ID          PIC 9(05).
012800         10  PT-NAME               PIC X(20).
012900         10  PT-DEPARTMENT         PIC X(20).
013000         10  PT-GRADE              PIC X(10).
013100         10  PT-ROLE               PIC X(10).
013200         10  PT-ROOM               PIC X(10).
013300 77  WS-FOUND-PERSON-SUB          PIC 9(03) COMP VALUE ZERO.
013400
013410*--- THE THREE COUNTS 900-WRITE-SUMMARY-LOG STRINGS INTO THE
013420*--- CLOSING ADMNLOG LINE; EVERY INPUT RECORD BUMPS EXACTLY ONE
013430*--- OF THE THREE, NEVER TWO AND NEVER ZERO - SEE PR-0813.
013500 77  WS-UPDATED-COUNT              PIC 9(05) COMP VALUE ZERO.
013600 77  WS-INSERTED-COUNT             PIC 9(05) COMP VALUE ZERO.
013700 77  WS-ERROR-COUNT                PIC 9(05) COMP VALUE ZERO.
013800 77  WS-UPDATED-COUNT-ED           PIC 9(05) VALUE ZERO.
013900 77  WS-INSERTED-COUNT-ED          PIC 9(05) VALUE ZERO.
014000 77  WS-ERROR-COUNT-ED             PIC 9(05) VALUE ZERO.
014100
014110*--- WORK FIELDS FOR 310-VALIDATE-PID-NUMERIC'S DIGIT-BY-DIGIT
014120*--- SCAN, SAME PATTERN SEN2000 USES ON ITS OWN TRANSACTION IDS.
014200 77  WS-PID-CHAR-SUB               PIC 9(02) COMP VALUE ZERO.
014300 77  WS-PID-DIGIT-COUNT            PIC 9(02) COMP VALUE ZERO.
014400 77  WS-PID-SEEN-SPACE-SWITCH      PIC X VALUE "N".
014500     88  WS-PID-SEEN-SPACE               VALUE "Y".
014600 77  WS-PID-DIGIT                  PIC 9(01).
014700 77  WS-PID-NUMERIC-VALUE          PIC 9(05) VALUE ZERO.
014710*--- EDITED REDEFINES USED ONLY WHEN STRINGING THE ID INTO THE
014720*--- NO_TARGET_FOR_UPDATE ERROR MESSAGE AT 320 BELOW.
014800 77  WS-PID-NUMERIC-VALUE-ED REDEFINES WS-PID-NUMERIC-VALUE
014900                                 PIC 9(05).
015000
015100 77  WS-ERROR-MESSAGE               PIC X(60) VALUE SPACES.
015200
015300 01  WS-CURRENT-DATE.
015400     05  WS-CD-YYYY                 PIC 9(04).
015500     05  WS-CD-MM                   PIC 9(02).
015600     05  WS-CD-DD                   PIC 9(02).
015700 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE PIC 9(08).
015800
015900 01  WS-CURRENT-TIME.
016000     05  WS-CT-HH                   PIC 9(02).
016100     05  WS-CT-MM                   PIC 9(02).
016200     05  WS-CT-SS                   PIC 9(02).
016300     05  WS-CT-HS                   PIC 9(02).
016400 01  WS-CURRENT-TIME-NUM REDEFINES WS-CURRENT-TIME PIC 9(08).
016500
016600 77  WS-TIMESTAMP                   PIC X(19) VALUE SPACES.
016700
016800 PROCEDURE DIVISION.
016900
017000*****************************************************************
017100* LOADS THE PEOPLE MASTER INTO A WORKING TABLE, APPLIES EVERY
017200* BULK TRANSACTION AGAINST IT, REWRITES PEOPMAST IN FULL, AND
017300* LOGS A CLOSING SUMMARY LINE TO ADMNLOG.
017400*****************************************************************
017500 000-APPLY-BULK-MASTER-UPDATE.
017600
017610*    STAGE 1 - LOAD THE CURRENT MASTER INTO MEMORY AND CLOSE
017620*    THE FILE; IT IS NOT REOPENED UNTIL THE FULL REWRITE AT 700.
017700     OPEN INPUT  PEOPMAST.
017800     PERFORM 100-LOAD-PEOPLE-TABLE
017900         UNTIL PEOPMAST-EOF.
018000     CLOSE PEOPMAST.
018100
018110*    STAGE 2 - WALK THE BULK-UPDATE FILE, APPLYING EACH
018120*    TRANSACTION AGAINST THE IN-MEMORY TABLE.  ADMNLOG STAYS
018130*    OPEN ACROSS THE WHOLE PASS SO EACH ERROR LOGS AS IT HAPPENS.
018200     OPEN INPUT  BULKTRAN.
018300     OPEN EXTEND ADMNLOG.
018400
018500     PERFORM 200-READ-BULK-TRANSACTION.
018600     PERFORM 300-PROCESS-ONE-TRANSACTION
018700         UNTIL BULKTRAN-EOF.
018800
018900     CLOSE BULKTRAN.
019000
019010*    STAGE 3 - REWRITE THE MASTER AND LOG THE CLOSING SUMMARY.
019100     PERFORM 700-REWRITE-PEOPLE-MASTER.
019200     PERFORM 900-WRITE-SUMMARY-LOG.
019300
019400     CLOSE ADMNLOG.
019500     STOP RUN.
019600
019700*****************************************************************
019800* READS PEOPMAST INTO WS-PEOPLE-TABLE AND TRACKS THE HIGHEST ID
019900* EVER ASSIGNED SO THE FIRST INSERT IN THIS RUN PICKS UP WHERE
020000* THE LAST RUN LEFT OFF.
020100*****************************************************************
020200 100-LOAD-PEOPLE-TABLE.
020300
020400     READ PEOPMAST
020500         AT END
020600             SET PEOPMAST-EOF TO TRUE.
020700     IF NOT PEOPMAST-EOF
020800         IF WS-PEOPLE-COUNT NOT LESS THAN WS-MAX-PEOPLE
020900             DISPLAY "PEOPMAST LOAD TRUNCATED AT "
021000                 WS-MAX-PEOPLE " PEOPLE"
021100         ELSE
021200             ADD 1 TO WS-PEOPLE-COUNT
021300             MOVE PM-PERSON-ID  TO PT-PERSON-ID  (WS-PEOPLE-COUNT)
021400             MOVE PM-NAME       TO PT-NAME       (WS-PEOPLE-COUNT)
021500             MOVE PM-DEPARTMENT TO PT-DEPARTMENT (WS-PEOPLE-COUNT)
021600             MOVE PM-GRADE      TO PT-GRADE      (WS-PEOPLE-COUNT)
021700             MOVE PM-ROLE       TO PT-ROLE       (WS-PEOPLE-COUNT)
021800             MOVE PM-ROOM       TO PT-ROOM       (WS-PEOPLE-COUNT)
021900             IF PM-PERSON-ID > WS-HIGHEST-ID-EVER
022000                 MOVE PM-PERSON-ID TO WS-HIGHEST-ID-EVER.
022100
022200*****************************************************************
022300* READS THE NEXT BULK-UPDATE TRANSACTION.
022400*****************************************************************
022500 200-READ-BULK-TRANSACTION.
022600
022700     READ BULKTRAN
022800         AT END
022900             SET BULKTRAN-EOF TO TRUE.
023000
023100*****************************************************************
023200* A BLANK ID INSERTS A NEW PERSON.  A NON-BLANK ID THAT IS NOT A
023300* VALID INTEGER IS AN ERROR.  A VALID ID THAT MATCHES A PERSON IS
023400* AN UPDATE.  A VALID ID WITH NO MATCH IS AN ERROR.  EVERY RECORD
023500* FALLS INTO EXACTLY ONE OF THE FOUR CASES.
023600*****************************************************************
023650* 08/30/93 PR-0643 - NON-NUMERIC ID SPLIT OUT OF THE NO-MATCH     PR-0643
023660* ERROR BELOW - THE TWO HAD BEEN SHARING ONE MESSAGE TEXT.        PR-0643
023662* 08/14/26 JF  PR-0905   EXISTING-PERSON PATH (VALIDATE, LOOKUP,   PR-0905
023664*                        UPDATE) RESTRUNG AS ONE PERFORM THRU      PR-0905
023666*                        RANGE - EACH STEP FALLS THROUGH TO THE    PR-0905
023668*                        NEXT OR LOGS ITS REJECT AND GOES TO THE   PR-0905
023670*                        SHARED EXIT.  THE NEW-PERSON INSERT PATH  PR-0905
023672*                        NEEDS NONE OF THAT AND STAYS A PLAIN      PR-0905
023674*                        PERFORM, CALLED DIRECTLY BELOW.           PR-0905
023700 300-PROCESS-ONE-TRANSACTION.
023800
023900     IF SEN-VERBOSE-RUN
024000         DISPLAY "SEN3000 TRANSACTION PID=" BU-PID-RAW
024100             " NAME=" BU-NAME.
024200
024300     IF BU-PID-RAW = SPACES
024400         PERFORM 330-APPLY-INSERT
024500     ELSE
024600         PERFORM 310-VALIDATE-PID-NUMERIC THRU 340-APPLY-UPDATE-EXIT.
024700
024800     PERFORM 200-READ-BULK-TRANSACTION.
024900
024910*****************************************************************
024920* INSERTS A NEW PERSON AT THE NEXT ID (HIGHEST EVER ASSIGNED,
024930* PLUS ONE).  A FULL TABLE IS LOGGED AS AN ERROR RATHER THAN
024940* ABENDING THE RUN - SEE CR-0762 ABOVE.  KEPT HERE, AHEAD OF THE
024945* 310-340 RANGE BELOW, SO THAT RANGE NEVER FALLS THROUGH 330 ON
024948* ITS WAY FROM 320 TO 340.                                       PR-0905
024950*****************************************************************
024960 330-APPLY-INSERT.
024970
024972*    WS-HIGHEST-ID-EVER IS BUMPED BEFORE USE SO THE FIRST INSERT
024974*    OF THE RUN NEVER COLLIDES WITH THE MAX ID SEEN AT LOAD, AND
024976*    EACH SUBSEQUENT INSERT IN THE SAME RUN PICKS UP ONE HIGHER.
024980     IF WS-PEOPLE-COUNT NOT LESS THAN WS-MAX-PEOPLE
024985         MOVE "table_full, cannot insert " TO WS-ERROR-MESSAGE
024990         STRING WS-ERROR-MESSAGE DELIMITED BY SIZE
024993                BU-NAME          DELIMITED BY SPACE
024995           INTO WS-ERROR-MESSAGE
024997         PERFORM 350-WRITE-ERROR-LOG
024999     ELSE
025001         ADD 1 TO WS-HIGHEST-ID-EVER
025003         ADD 1 TO WS-PEOPLE-COUNT
025005         MOVE WS-HIGHEST-ID-EVER
025007             TO PT-PERSON-ID  (WS-PEOPLE-COUNT)
025009         MOVE BU-NAME
025011             TO PT-NAME       (WS-PEOPLE-COUNT)
025013         MOVE BU-DEPARTMENT
025015             TO PT-DEPARTMENT (WS-PEOPLE-COUNT)
025017         MOVE BU-GRADE
025019             TO PT-GRADE      (WS-PEOPLE-COUNT)
025021         MOVE BU-ROLE
025023             TO PT-ROLE       (WS-PEOPLE-COUNT)
025025         MOVE BU-ROOM
025027             TO PT-ROOM       (WS-PEOPLE-COUNT)
025029         ADD 1 TO WS-INSERTED-COUNT.
025031
025033*****************************************************************
025035* A VALID INTEGER ID IS ALL DIGITS, WITH TRAILING BLANKS ONLY,
025037* AND AT LEAST ONE DIGIT.  TOKENS OVER 5 DIGITS CANNOT NAME A
025039* REAL PERSON-ID AND ARE TREATED AS NOT NUMERIC FOR LOOKUP.  AN
025041* ID THAT FAILS HERE IS LOGGED INVALID-ID AND WE JUMP STRAIGHT
025043* PAST THE LOOKUP AND THE UPDATE - THERE IS NOTHING TO LOOK UP.
025045*****************************************************************
025700 310-VALIDATE-PID-NUMERIC.
025800
027380*    RESET ALL WORK FIELDS EVERY CALL - THIS PARAGRAPH RUNS ONCE
027390*    PER NON-BLANK TRANSACTION ID, AND A STALE DIGIT COUNT OR
027395*    VALUE FROM THE PRIOR TRANSACTION WOULD POISON THIS ONE.
027400     MOVE "Y" TO PID-NUMERIC-SWITCH.
027500     MOVE "N" TO WS-PID-SEEN-SPACE-SWITCH.
027600     MOVE ZERO TO WS-PID-DIGIT-COUNT.
027700     MOVE ZERO TO WS-PID-NUMERIC-VALUE.
027800
027900     PERFORM VARYING WS-PID-CHAR-SUB FROM 1 BY 1
028000             UNTIL WS-PID-CHAR-SUB > 10
028100         IF BU-PID-RAW (WS-PID-CHAR-SUB:1) = SPACE
028200             SET WS-PID-SEEN-SPACE TO TRUE
028300         ELSE
028400             IF WS-PID-SEEN-SPACE
028500                 MOVE "N" TO PID-NUMERIC-SWITCH
028600             ELSE
028700                 IF BU-PID-RAW (WS-PID-CHAR-SUB:1) NOT DIGIT-CLASS
028800                     MOVE "N" TO PID-NUMERIC-SWITCH
028900                 ELSE
029000                     ADD 1 TO WS-PID-DIGIT-COUNT.
029100
029200     IF WS-PID-DIGIT-COUNT = ZERO OR WS-PID-DIGIT-COUNT > 5
029300         MOVE "N" TO PID-NUMERIC-SWITCH.
029400
029500     IF PID-IS-NUMERIC
029600         PERFORM VARYING WS-PID-CHAR-SUB FROM 1 BY 1
029700                 UNTIL WS-PID-CHAR-SUB > WS-PID-DIGIT-COUNT
029800             MOVE BU-PID-RAW (WS-PID-CHAR-SUB:1) TO WS-PID-DIGIT
029900             COMPUTE WS-PID-NUMERIC-VALUE =
030000                 (WS-PID-NUMERIC-VALUE * 10) + WS-PID-DIGIT.
030100
030120*    A NON-NUMERIC ID NAMES NOBODY - LOG IT AND SKIP THE LOOKUP
030140*    AND THE UPDATE, THE SAME WAY SEN2000 SKIPS A BAD PID.
030160     IF NOT PID-IS-NUMERIC
030180         MOVE "invalid_id id=" TO WS-ERROR-MESSAGE
030190         STRING WS-ERROR-MESSAGE DELIMITED BY SIZE
030195                BU-PID-RAW       DELIMITED BY SPACE
030197           INTO WS-ERROR-MESSAGE
030200         PERFORM 350-WRITE-ERROR-LOG
030210         GO TO 340-APPLY-UPDATE-EXIT.
030220
030230*****************************************************************
030240* SEARCHES WS-PEOPLE-TABLE FOR WS-PID-NUMERIC-VALUE.  NOT FOUND
030250* MEANS THERE IS NO EXISTING ROW A BULK UPDATE CAN TOUCH - LOGGED
030260* HERE, AND WE SKIP 340 SINCE THERE IS NOTHING TO OVERWRITE.
030270*****************************************************************
030500 320-LOOKUP-PERSON-BY-ID.
030600
030650*    LINEAR SCAN OF THE WHOLE IN-MEMORY TABLE - ACCEPTABLE AT
030670*    THE 300-ROW CAP, SAME TRADEOFF SEN2000 MAKES ON ITS LOOKUP.
030700     MOVE "N" TO PERSON-FOUND-SWITCH.
030800     MOVE ZERO TO WS-FOUND-PERSON-SUB.
030900     PERFORM VARYING WS-PT-IDX FROM 1 BY 1
031000             UNTIL WS-PT-IDX > WS-PEOPLE-COUNT
031100                OR PERSON-IS-REGISTERED
031200         IF PT-PERSON-ID (WS-PT-IDX) = WS-PID-NUMERIC-VALUE
031300             SET PERSON-FOUND-SWITCH TO TRUE
031400             MOVE WS-PT-IDX TO WS-FOUND-PERSON-SUB.
031420
031440     IF NOT PERSON-IS-REGISTERED
031460         MOVE "no_target_for_update id="
031470             TO WS-ERROR-MESSAGE
031480         STRING WS-ERROR-MESSAGE       DELIMITED BY SIZE
031490                WS-PID-NUMERIC-VALUE-ED DELIMITED BY SIZE
031495           INTO WS-ERROR-MESSAGE
031498         PERFORM 350-WRITE-ERROR-LOG
031499         GO TO 340-APPLY-UPDATE-EXIT.
031500
034600*****************************************************************
034700* OVERWRITES ALL FIVE ATTRIBUTE FIELDS ON THE MATCHED PERSON.
034800* UNLIKE SEN2000'S STATUS UPDATE, A BULK UPDATE IS A FULL
034900* OVERWRITE - THERE IS NO FIELD-BY-FIELD "ONLY IF CHANGED" RULE.
035000*****************************************************************
035100 340-APPLY-UPDATE.
035200
035250*    PERSON-ID ITSELF IS NEVER MOVED HERE - ONLY THE FIVE
035270*    ATTRIBUTE FIELDS CHANGE, THE ID THAT GOT US HERE STAYS.
035300     MOVE BU-NAME       TO PT-NAME       (WS-FOUND-PERSON-SUB).
035400     MOVE BU-DEPARTMENT TO PT-DEPARTMENT (WS-FOUND-PERSON-SUB).
035500     MOVE BU-GRADE      TO PT-GRADE      (WS-FOUND-PERSON-SUB).
035600     MOVE BU-ROLE       TO PT-ROLE       (WS-FOUND-PERSON-SUB).
035700     MOVE BU-ROOM       TO PT-ROOM       (WS-FOUND-PERSON-SUB).
035800     ADD 1 TO WS-UPDATED-COUNT.
035850
035870 340-APPLY-UPDATE-EXIT.
035880     EXIT.
035900
036000*****************************************************************
036100* APPENDS ONE ERROR LINE TO ADMNLOG AND BUMPS THE ERROR COUNT.
036200*****************************************************************
036300 350-WRITE-ERROR-LOG.
036400
036420*    EVERY CALLER HAS ALREADY BUILT ITS OWN WS-ERROR-MESSAGE
036440*    TEXT - THIS PARAGRAPH ONLY STAMPS THE TIMESTAMP, BUMPS THE
036460*    COUNT, AND WRITES THE LINE.
036500     ADD 1 TO WS-ERROR-COUNT.
036600     PERFORM 800-BUILD-TIMESTAMP.
036700     MOVE SPACES TO AL-LOG-LINE.
036800     STRING WS-TIMESTAMP     DELIMITED BY SIZE
036900            " ERROR "       DELIMITED BY SIZE
037000            WS-ERROR-MESSAGE DELIMITED BY SIZE
037100       INTO AL-LOG-LINE.
037200     WRITE AL-LOG-LINE.
037300
037400*****************************************************************
037500* REWRITES PEOPMAST FROM THE WORKING TABLE NOW THAT EVERY
037600* TRANSACTION HAS BEEN APPLIED.
037700*****************************************************************
037750* 06/17/01 CR-0762 - A FULL TABLE NO LONGER ABENDS THIS PARAGRAPH CR-0762
037760* SINCE 330-APPLY-INSERT NOW LOGS AND SKIPS INSTEAD OF MOVING.    CR-0762
037800 700-REWRITE-PEOPLE-MASTER.
037900
037950*    OPEN OUTPUT, NOT EXTEND - THE WHOLE FILE IS REPLACED FROM
037970*    THE TABLE EVERY RUN, SO A ROW DROPPED IN A PRIOR PASS NEVER
037990*    REAPPEARS.
038000     OPEN OUTPUT PEOPMAST.
038100     PERFORM VARYING WS-PT-IDX FROM 1 BY 1
038200             UNTIL WS-PT-IDX > WS-PEOPLE-COUNT
038300         MOVE SPACES               TO PM-RECORD
038400         MOVE PT-PERSON-ID  (WS-PT-IDX) TO PM-PERSON-ID
038500         MOVE PT-NAME       (WS-PT-IDX) TO PM-NAME
038600         MOVE PT-DEPARTMENT (WS-PT-IDX) TO PM-DEPARTMENT
038700         MOVE PT-GRADE      (WS-PT-IDX) TO PM-GRADE
038800         MOVE PT-ROLE       (WS-PT-IDX) TO PM-ROLE
038900         MOVE PT-ROOM       (WS-PT-IDX) TO PM-ROOM
039000         WRITE PM-RECORD
039100         IF NOT PEOPMAST-SUCCESSFUL
039200             DISPLAY "WRITE ERROR ON PEOPMAST, FILE STATUS IS "
039300                 PEOPMAST-FILE-STATUS.
039400     CLOSE PEOPMAST.
039500
039600*****************************************************************
039700* BUILDS THE YYYY-MM-DD HH:MM:SS TIMESTAMP USED ON EVERY ADMNLOG
039800* LINE THIS PROGRAM WRITES.
039900*****************************************************************
040000 800-BUILD-TIMESTAMP.
040100
040200     ACCEPT WS-CURRENT-DATE-NUM FROM DATE YYYYMMDD.
040300     ACCEPT WS-CURRENT-TIME-NUM FROM TIME.
040400     STRING WS-CD-YYYY  DELIMITED BY SIZE
040500            "-"         DELIMITED BY SIZE
040600            WS-CD-MM    DELIMITED BY SIZE
040700            "-"         DELIMITED BY SIZE
040800            WS-CD-DD    DELIMITED BY SIZE
040900            " "         DELIMITED BY SIZE
041000            WS-CT-HH    DELIMITED BY SIZE
041100            ":"         DELIMITED BY SIZE
041200            WS-CT-MM    DELIMITED BY SIZE
041300            ":"         DELIMITED BY SIZE
041400            WS-CT-SS    DELIMITED BY SIZE
041500       INTO WS-TIMESTAMP.
041600
041700*****************************************************************
041800* APPENDS THE CLOSING "UPDATED=/INSERTED=/ERRORS=" SUMMARY LINE.
041900*****************************************************************
042000 900-WRITE-SUMMARY-LOG.
042100
042150*    RUNS EXACTLY ONCE, AFTER THE MASTER REWRITE, SO THE COUNTS
042170*    IN THIS LINE REFLECT THE WHOLE RUN, NOT A PARTIAL PASS.
042200     MOVE WS-UPDATED-COUNT  TO WS-UPDATED-COUNT-ED.
042300     MOVE WS-INSERTED-COUNT TO WS-INSERTED-COUNT-ED.
042400     MOVE WS-ERROR-COUNT    TO WS-ERROR-COUNT-ED.
042500     PERFORM 800-BUILD-TIMESTAMP.
042600     MOVE SPACES TO AL-LOG-LINE.
042700     STRING WS-TIMESTAMP       DELIMITED BY SIZE
042800            " INFO updated="  DELIMITED BY SIZE
042900            WS-UPDATED-COUNT-ED  DELIMITED BY SIZE
043000            " inserted="      DELIMITED BY SIZE
043100            WS-INSERTED-COUNT-ED DELIMITED BY SIZE
043200            " errors="        DELIMITED BY SIZE
043300            WS-ERROR-COUNT-ED    DELIMITED BY SIZE
043400       INTO AL-LOG-LINE.
043500     WRITE AL-LOG-LINE.
