000100*****************************************************************
000200* TITLE........: SEN4000 - PEOPLE-ONLY PRESENCE BOARD LISTING
000300* DESCRIPTION..: LISTS EVERY PERSON ON THE MASTER, SORTED BY
000400*                DEPARTMENT, THEN ROOM, THEN NAME, ASCENDING,
000500*                WITH A TRAILING COUNT LINE.  NO STATUS COLUMNS -
000600*                SEE SEN5000 FOR THE COMBINED BOARD.
000700* FILES........: READS PEOPMAST.  WRITES LISTOUT.
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.     SEN4000.
001100 AUTHOR.         T OKONKWO.
001200 INSTALLATION.   MERIDIAN TECHNICAL INSTITUTE - DATA PROC.
001300 DATE-WRITTEN.   11/19/87.
001400 DATE-COMPILED.
001500 SECURITY.       DATA PROCESSING DEPARTMENT USE ONLY.
001600
001700*****************************************************************
001800*                     C H A N G E   L O G
001900*-----------------------------------------------------------------
002000* DATE     BY  REQ NO    DESCRIPTION
002100*-----------------------------------------------------------------
002200* 11/19/87 TO  CR-0413   ORIGINAL WRITE-UP.  ADMIN OFFICE WANTED   CR-0413
002300*                        A PLAIN ROSTER SORTED BY ROOM ASSIGNMENT  CR-0413
002400*                        FOR THE FRONT DESK BINDER.                CR-0413
002500* 04/03/89 TO  PR-0505   SORT KEY ORDER CORRECTED - DEPARTMENT     PR-0505
002600*                        BEFORE ROOM, NOT THE OTHER WAY AROUND.    PR-0505
002700* 01/22/91 MD  CR-0591   TRAILING COUNT LINE ADDED AT THE ADMIN    CR-0591
002800*                        OFFICE'S REQUEST SO THE BINDER CAN BE     CR-0591
002900*                        PROOFED AGAINST THE ROSTER TOTAL.         CR-0591
003000* 08/30/93 MD  PR-0644   BUBBLE SORT REPLACED A SLOWER INSERTION   PR-0644
003100*                        SORT THAT WAS TAKING TOO LONG ON THE      PR-0644
003200*                        FULL 300-SEAT ROSTER.                     PR-0644
003300* 02/14/96 MD  CR-0708   UPSI-0 VERBOSE SWITCH ADDED - ON          CR-0708
003400*                        DISPLAYS EACH SWAP MADE BY THE SORT.      CR-0708
003500* 07/08/98 JF  Y2K-0034  NO DATE FIELDS ON THIS LISTING - LOGGED  Y2K-0034
003600*                        AS REVIEWED, NOTHING TO FIX.             Y2K-0034
003700* 06/17/01 KA  CR-0763   BLANK GRADE/ROOM NOW CONFIRMED TO SORT    CR-0763
003800*                        AHEAD OF ANY NON-BLANK VALUE, MATCHING    CR-0763
003900*                        THE ADMIN OFFICE'S EXPECTATION.           CR-0763
003920* 08/14/26 JF  PR-0907   COMPARE-AND-SWAP'S REPEATED-IF SCOPE-     PR-0907
003940*                        BLEED WORKAROUND REPLACED BY ONE GO TO    PR-0907
003960*                        PAST THE EXIT LABEL WHEN NO SWAP IS       PR-0907
003980*                        NEEDED.                                  PR-0907
004000*****************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300
004400 CONFIGURATION SECTION.
004500
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS DIGIT-CLASS IS "0" THRU "9"
004900     UPSI-0 ON STATUS IS SEN-VERBOSE-RUN
005000            OFF STATUS IS SEN-QUIET-RUN.
005100
005200 INPUT-OUTPUT SECTION.
005300
005400 FILE-CONTROL.
005500     SELECT PEOPMAST  ASSIGN TO PEOPMAST.
005600     SELECT LISTOUT   ASSIGN TO LISTOUT.
005700
005800 DATA DIVISION.
005900
006000 FILE SECTION.
006100
006110*--- INPUT ONLY - THIS PROGRAM NEVER WRITES PEOPMAST.
006200 FD  PEOPMAST.
006300
006400 01  PM-RECORD.
006500     05  PM-PERSON-ID           PIC 9(05).
006600     05  PM-NAME                PIC X(20).
006700     05  PM-DEPARTMENT          PIC X(20).
006800     05  PM-GRADE               PIC X(10).
006900     05  PM-ROLE                PIC X(10).
007000     05  PM-ROOM                PIC X(10).
007100     05  FILLER                 PIC X(05).
007200
007210*--- ONE DETAIL LINE PER PERSON, PLUS ONE TRAILING COUNT LINE -
007220*--- BOTH BUILT IN WORKING-STORAGE AND MOVED HERE BEFORE WRITE.
007300 FD  LISTOUT.
007400
007500 01  LS-RECORD                  PIC X(80).
007600
007700 WORKING-STORAGE SECTION.
007800
007900 01  SWITCHES.
008000     05  PEOPMAST-EOF-SWITCH       PIC X  VALUE "N".
008100         88  PEOPMAST-EOF                 VALUE "Y".
008200
008210*--- WHOLE MASTER HELD HERE, SORTED IN PLACE AT 200, THEN
008220*--- WALKED IN SORTED ORDER TO WRITE THE LISTING.
008300 77  WS-MAX-PEOPLE                PIC 9(03) COMP VALUE 300.
008400 77  WS-PEOPLE-COUNT              PIC 9(03) COMP VALUE ZERO.
008500 01  WS-PEOPLE-TABLE.
008600     05  PT-ENTRY OCCURS 300 TIMES INDEXED BY WS-PT-IDX.
008700         10  PT-PERSON-ID          PIC 9(05).
008800         10  PT-NAME               PIC X(20).
008900         10  PT-DEPARTMENT         PIC X(20).
009000         10  PT-GRADE              PIC X(10).
009100         10  PT-ROLE               PIC X(10).
009200         10  PT-ROOM               PIC X(10).
009300
009310*--- HOLDING AREA FOR ONE ROW DURING A BUBBLE-SORT SWAP.  THE
009320*--- ALPHA REDEFINES BELOW EXISTS SO THE VERBOSE DISPLAY CAN
009330*--- PRINT THE WHOLE HELD ROW IN ONE STATEMENT.
009400 01  WS-SWAP-ENTRY.
009500     05  SW-PERSON-ID              PIC 9(05).
009600     05  SW-NAME                   PIC X(20).
009700     05  SW-DEPARTMENT             PIC X(20).
009800     05  SW-GRADE                  PIC X(10).
009900     05  SW-ROLE                   PIC X(10).
010000     05  SW-ROOM                   PIC X(10).
010100 01  WS-SWAP-ENTRY-ALPHA REDEFINES
010200         WS-SWAP-ENTRY             PIC X(75).
010300
010400 77  WS-OUTER-IDX                  PIC 9(03) COMP VALUE ZERO.
010500 77  WS-INNER-IDX                  PIC 9(03) COMP VALUE ZERO.
010600 77  WS-NEXT-IDX                   PIC 9(03) COMP VALUE ZERO.
010700 77  WS-INNER-LIMIT                PIC 9(03) COMP VALUE ZERO.
010800
010810*--- ONE CONCATENATED KEY PER SIDE OF THE COMPARE AT 210 -
010820*--- DEPARTMENT/ROOM/NAME IN THAT ORDER, MATCHING PR-0505'S
010830*--- CORRECTED SORT SEQUENCE.  THE BROKEN-OUT FIELDS UNDER EACH
010840*--- REDEFINES FEED ONLY THE VERBOSE DISPLAY IN 210.
010900 01  WS-SORT-KEY-A                 PIC X(50) VALUE SPACES.
011000 01  WS-SORT-KEY-A-FIELDS REDEFINES WS-SORT-KEY-A.
011100     05  WS-SKA-DEPARTMENT         PIC X(20).
011200     05  WS-SKA-ROOM               PIC X(10).
011300     05  WS-SKA-NAME               PIC X(20).
011400 01  WS-SORT-KEY-B                 PIC X(50) VALUE SPACES.
011500 01  WS-SORT-KEY-B-FIELDS REDEFINES WS-SORT-KEY-B.
011600     05  WS-SKB-DEPARTMENT         PIC X(20).
011700     05  WS-SKB-ROOM               PIC X(10).
011800     05  WS-SKB-NAME               PIC X(20).
011900
011910*--- BUILT PER PERSON AT 300, ONE SPACE-FILLED FIELD BETWEEN
011920*--- EACH COLUMN SO THE BINDER PRINTOUT LINES UP.
012000 01  WS-DETAIL-LINE.
012100     05  LS-PERSON-ID              PIC 9(05).
012200     05  FILLER                    PIC X(01) VALUE SPACE.
012300     05  LS-NAME                   PIC X(20).
012400     05  FILLER                    PIC X(01) VALUE SPACE.
012500     05  LS-DEPARTMENT             PIC X(20).
012600     05  FILLER                    PIC X(01) VALUE SPACE.
012700     05  LS-GRADE                  PIC X(10).
012800     05  FILLER                    PIC X(01) VALUE SPACE.
012900     05  LS-ROLE                   PIC X(10).
013000     05  FILLER                    PIC X(01) VALUE SPACE.
013100     05  LS-ROOM                   PIC X(10).
013200
013300 01  WS-COUNT-LINE.
013400     05  FILLER                    PIC X(06) VALUE "COUNT=".
013500     05  LC-PEOPLE-COUNT           PIC 9(05).
013600     05  FILLER                    PIC X(69) VALUE SPACES.
013700
013800 PROCEDURE DIVISION.
013900
014000*****************************************************************
014100* LOADS PEOPMAST, SORTS THE TABLE, WRITES ONE DETAIL LINE PER
014200* PERSON, THEN A TRAILING COUNT LINE.
014300*****************************************************************
014400 000-LIST-PEOPLE.
014500
014510*    LOAD, THEN SORT IN PLACE - THE TABLE NEVER TOUCHES PEOPMAST
014520*    AGAIN AFTER IT IS CLOSED HERE.
014600     OPEN INPUT  PEOPMAST.
014700     PERFORM 100-LOAD-PEOPLE-TABLE
014800         UNTIL PEOPMAST-EOF.
014900     CLOSE PEOPMAST.
015000
015100     PERFORM 200-SORT-PEOPLE-TABLE.
015200
015210*    WALK THE NOW-SORTED TABLE ONCE FOR THE DETAIL LINES, THEN
015220*    APPEND THE ONE TRAILING COUNT LINE CR-0591 ASKED FOR.
015300     OPEN OUTPUT LISTOUT.
015400     PERFORM 300-WRITE-ONE-DETAIL-LINE
015500         VARYING WS-PT-IDX FROM 1 BY 1
015600         UNTIL WS-PT-IDX > WS-PEOPLE-COUNT.
015700     PERFORM 310-WRITE-COUNT-LINE.
015800     CLOSE LISTOUT.
015900
016000     STOP RUN.
016100
016200*****************************************************************
016300* READS PEOPMAST INTO WS-PEOPLE-TABLE.
016400*****************************************************************
016500 100-LOAD-PEOPLE-TABLE.
016600
016610*    A PEOPMAST RECORD PAST THE 300-ROW CAP IS SIMPLY DROPPED -
016620*    NO PERSON OVER SLOT 300 EVER REACHES THE PRINTED ROSTER.
016700     READ PEOPMAST
016800         AT END
016900             SET PEOPMAST-EOF TO TRUE.
017000     IF NOT PEOPMAST-EOF
017100         IF WS-PEOPLE-COUNT LESS THAN WS-MAX-PEOPLE
017200             ADD 1 TO WS-PEOPLE-COUNT
017300             MOVE PM-PERSON-ID  TO PT-PERSON-ID  (WS-PEOPLE-COUNT)
017400             MOVE PM-NAME       TO PT-NAME       (WS-PEOPLE-COUNT)
017500             MOVE PM-DEPARTMENT TO PT-DEPARTMENT (WS-PEOPLE-COUNT)
017600             MOVE PM-GRADE      TO PT-GRADE      (WS-PEOPLE-COUNT)
017700             MOVE PM-ROLE       TO PT-ROLE       (WS-PEOPLE-COUNT)
017800             MOVE PM-ROOM       TO PT-ROOM (WS-PEOPLE-COUNT).
017900
018000*****************************************************************
018100* BUBBLE-SORTS WS-PEOPLE-TABLE BY DEPARTMENT, ROOM, NAME
018200* ASCENDING.  NO SORT VERB IS USED - THIS SHOP HAS NEVER PUT A
018300* ROSTER THROUGH A SORT STEP, AND THE TABLE IS SMALL ENOUGH THAT
018400* A BUBBLE SORT FINISHES BEFORE THE OPERATOR NOTICES.
018500*****************************************************************
018600 200-SORT-PEOPLE-TABLE.
018700
018800     PERFORM VARYING WS-OUTER-IDX FROM 1 BY 1
018900             UNTIL WS-OUTER-IDX NOT LESS THAN WS-PEOPLE-COUNT
019000         COMPUTE WS-INNER-LIMIT = WS-PEOPLE-COUNT - WS-OUTER-IDX
019100         PERFORM VARYING WS-INNER-IDX FROM 1 BY 1
019200                 UNTIL WS-INNER-IDX > WS-INNER-LIMIT
019300             PERFORM 210-COMPARE-AND-SWAP.
019400
019500*****************************************************************
019600* COMPARES TABLE ENTRIES WS-INNER-IDX AND WS-INNER-IDX+1 AND
019700* SWAPS THEM IF OUT OF ORDER.
019800*****************************************************************
019850* 06/17/01 CR-0763 - COMPARE NOW USES > NOT >=, SO EQUAL-LOOKING  CR-0763
019860* BLANK KEYS NO LONGER SWAP FOREVER ON A SORTED SECTION.          CR-0763
019870* 08/14/26 JF  PR-0907 - DROPPED THE REPEATED-IF WORKAROUND FOR   PR-0907
019880* THE SCOPE-BLEED ON THE VERBOSE DISPLAY.  A SINGLE GO TO PAST    PR-0907
019890* THE EXIT LABEL WHEN THE KEYS ARE ALREADY IN ORDER DOES THE      PR-0907
019895* SAME JOB WITHOUT TESTING THE COMPARE TWICE.                     PR-0907
019900 210-COMPARE-AND-SWAP.
020000
020100     ADD 1 WS-INNER-IDX GIVING WS-NEXT-IDX.
020200     STRING PT-DEPARTMENT (WS-INNER-IDX) DELIMITED BY SIZE
020300            PT-ROOM       (WS-INNER-IDX) DELIMITED BY SIZE
020400            PT-NAME       (WS-INNER-IDX) DELIMITED BY SIZE
020500       INTO WS-SORT-KEY-A.
020600     STRING PT-DEPARTMENT (WS-NEXT-IDX) DELIMITED BY SIZE
020700            PT-ROOM       (WS-NEXT-IDX) DELIMITED BY SIZE
020800            PT-NAME       (WS-NEXT-IDX) DELIMITED BY SIZE
020900       INTO WS-SORT-KEY-B.
021000
021050*    ALREADY IN ORDER - NOTHING TO SWAP, SO DROP STRAIGHT OUT.
021070     IF WS-SORT-KEY-A NOT > WS-SORT-KEY-B
021090         GO TO 210-COMPARE-AND-SWAP-EXIT.
021100
021200     IF SEN-VERBOSE-RUN
021300         DISPLAY "SEN4000 SWAP " WS-INNER-IDX
021400             " (" WS-SKA-DEPARTMENT "/" WS-SKA-ROOM ") AND "
021500             WS-NEXT-IDX
021600             " (" WS-SKB-DEPARTMENT "/" WS-SKB-ROOM ")".
021700     MOVE PT-PERSON-ID  (WS-INNER-IDX) TO SW-PERSON-ID.
021800     MOVE PT-NAME       (WS-INNER-IDX) TO SW-NAME.
021900     MOVE PT-DEPARTMENT (WS-INNER-IDX) TO SW-DEPARTMENT.
022000     MOVE PT-GRADE      (WS-INNER-IDX) TO SW-GRADE.
022100     MOVE PT-ROLE       (WS-INNER-IDX) TO SW-ROLE.
022200     MOVE PT-ROOM       (WS-INNER-IDX) TO SW-ROOM.
022300     MOVE PT-ENTRY (WS-NEXT-IDX) TO PT-ENTRY (WS-INNER-IDX).
022400     MOVE SW-PERSON-ID  TO PT-PERSON-ID  (WS-NEXT-IDX).
022500     MOVE SW-NAME       TO PT-NAME       (WS-NEXT-IDX).
022600     MOVE SW-DEPARTMENT TO PT-DEPARTMENT (WS-NEXT-IDX).
022700     MOVE SW-GRADE      TO PT-GRADE      (WS-NEXT-IDX).
022800     MOVE SW-ROLE       TO PT-ROLE       (WS-NEXT-IDX).
022900     MOVE SW-ROOM       TO PT-ROOM       (WS-NEXT-IDX).
023000     IF SEN-VERBOSE-RUN
023100         DISPLAY "SEN4000 HELD ROW WAS " WS-SWAP-ENTRY-ALPHA.
023150
023200 210-COMPARE-AND-SWAP-EXIT.
023250     EXIT.
023300
023400*****************************************************************
023500* WRITES ONE DETAIL LINE FOR THE PERSON AT WS-PT-IDX.
023600*****************************************************************
023700 300-WRITE-ONE-DETAIL-LINE.
023800
023810*    SPACES FIRST SO THE TRAILING FILLER AFTER LS-ROOM COMES OUT
023820*    BLANK RATHER THAN WHATEVER WAS LEFT IN STORAGE FROM AN
023830*    EARLIER RUN OF THIS PROGRAM.
023900     MOVE SPACES TO WS-DETAIL-LINE.
024000     MOVE PT-PERSON-ID  (WS-PT-IDX) TO LS-PERSON-ID.
024100     MOVE PT-NAME       (WS-PT-IDX) TO LS-NAME.
024200     MOVE PT-DEPARTMENT (WS-PT-IDX) TO LS-DEPARTMENT.
024300     MOVE PT-GRADE      (WS-PT-IDX) TO LS-GRADE.
024400     MOVE PT-ROLE       (WS-PT-IDX) TO LS-ROLE.
024500     MOVE PT-ROOM       (WS-PT-IDX) TO LS-ROOM.
024600     WRITE LS-RECORD FROM WS-DETAIL-LINE.
024700
024800*****************************************************************
024900* WRITES THE TRAILING "COUNT=NNNNN" LINE.
025000*****************************************************************
025100 310-WRITE-COUNT-LINE.
025200
025210*    WRITTEN ONCE, AFTER THE LAST DETAIL LINE - THE ADMIN OFFICE
025220*    PROOFS THE BINDER BY CHECKING THIS NUMBER AGAINST THE ROOM
025230*    SIGN-IN SHEETS, PER CR-0591 ABOVE.
025300     MOVE WS-PEOPLE-COUNT TO LC-PEOPLE-COUNT.
025400     WRITE LS-RECORD FROM WS-COUNT-LINE.
