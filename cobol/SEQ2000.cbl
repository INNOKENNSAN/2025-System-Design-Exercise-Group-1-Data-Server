000100*****************************************************************
000200* TITLE........: SEN2000 - STATUS UPDATE PROCESSOR
000300* DESCRIPTION..: READS PAYLOAD LINES OF ID/STATUS PAIRS, VALIDATES
000400*                EACH PAIR AGAINST THE PEOPLE MASTER, UPDATES THE
000500*                STATUS STORE ONLY WHEN THE STATUS ACTUALLY
000600*                CHANGES, AND LOGS FORMAT ERRORS, UNREGISTERED
000700*                IDS, AND STATUS CHANGES.
000800* FILES........: READS PEOPMAST, PAYLOAD.  READS AND REWRITES
000900*                STATSTOR.  APPENDS FMTERLOG, UNREGLOG, STCHGLOG,
001000*                ADMNLOG.  SETS RETURN-CODE 200/400/500.
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.     SEN2000.
001400 AUTHOR.         R HALVORSEN.
001500 INSTALLATION.   MERIDIAN TECHNICAL INSTITUTE - DATA PROC.
001600 DATE-WRITTEN.   05/02/84.
001700 DATE-COMPILED.
001800 SECURITY.       DATA PROCESSING DEPARTMENT USE ONLY.
001900
002000*****************************************************************
002100*                     C H A N G E   L O G
002200*-----------------------------------------------------------------
002300* DATE     BY  REQ NO    DESCRIPTION
002400*-----------------------------------------------------------------
002500* 05/02/84 RH  CR-0202   ORIGINAL WRITE-UP.  ONE TRANSACTION PER   CR-0202
002600*                        RUN, MASTER HELD INDEXED, RANDOM READ.    CR-0202
002700* 09/02/85 RH  CR-0267   SWITCHED PEOPMAST/STATSTOR TO LINE        CR-0267
002800*                        SEQUENTIAL - INDEXED VSAM SLOTS WERE      CR-0267
002900*                        NEVER FREED UP ON A SMALL ROSTER.         CR-0267
003000* 11/19/87 TO  CR-0411   WHOLE-FILE TABLE LOAD ADDED SO RANDOM     CR-0411
003100*                        LOOKUP STILL WORKS AGAINST A SEQUENTIAL   CR-0411
003200*                        FILE. TABLE CAPPED AT 300 PEOPLE.         CR-0411
003300* 04/03/89 TO  PR-0503   MULTIPLE ID/STATUS PAIRS PER PAYLOAD      PR-0503
003400*                        LINE ADDED - OPERATORS WERE BATCHING      PR-0503
003500*                        WHOLE ROOMS INTO ONE CARD.                PR-0503
003600* 01/22/91 MD  CR-0589   UPDATE-ON-CHANGE RULE ADDED - A REPEATED  CR-0589
003700*                        STATUS NO LONGER REWRITES THE TIMESTAMP.  CR-0589
003800* 08/30/93 MD  PR-0642   FORMAT ERROR ON A BAD STATUS TOKEN NOW    PR-0642
003900*                        ABORTS THE REST OF THE LINE'S PAIRS -     PR-0642
004000*                        PRIOR RELEASE KEPT GOING AND CONFUSED     PR-0642
004100*                        THE STATUS_CHANGE LOG ORDER.              PR-0642
004200* 02/14/96 MD  CR-0706   UPSI-0 VERBOSE SWITCH ADDED - ON TURNS    CR-0706
004300*                        ON A DISPLAY OF EACH PAIR AS IT RUNS.     CR-0706
004400* 07/08/98 JF  Y2K-0032  4-DIGIT YEAR CONFIRMED IN TIMESTAMP      Y2K-0032
004500*                        BUILD - NOTHING ELSE TO FIX HERE.        Y2K-0032
004600* 06/17/01 KA  CR-0761   RETURN-CODE PRECEDENCE CLARIFIED - 500    CR-0761
004700*                        (STORE FAILURE) NOW WINS OVER 400 WHICH   CR-0761
004800*                        WINS OVER 200, REGARDLESS OF RUN ORDER.   CR-0761
004900* 03/05/03 KA  PR-0812   COMMA-ONLY PAYLOADS (NO BLANKS) WERE      PR-0812
005000*                        TOKENIZING AS ONE GIANT TOKEN - COMMAS    PR-0812
005100*                        NOW FOLDED TO SPACES BEFORE SPLITTING.    PR-0812
005120* 08/14/26 JF  PR-0904   330-360 RESTRUNG AS ONE PERFORM THRU      PR-0904
005140*                        RANGE WITH GO TO EXITS ON EACH REJECT -   PR-0904
005160*                        MATCHES HOW THE OLD 2001 TRANSACTION      PR-0904
005180*                        PROGRAM USED TO SKIP TO ITS OWN EXIT.     PR-0904
005200*****************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500
005600 CONFIGURATION SECTION.
005700
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS DIGIT-CLASS IS "0" THRU "9"
006100     UPSI-0 ON STATUS IS SEN-VERBOSE-RUN
006200            OFF STATUS IS SEN-QUIET-RUN.
006300
006400 INPUT-OUTPUT SECTION.
006500
006600*--- PAYLOAD/PEOPMAST ARE INPUT ONLY.  STATSTOR IS READ INTO A
006610*--- TABLE AT 110, THEN FULLY REWRITTEN AT 700 - THAT IS WHY IT
006620*--- ALONE CARRIES A FILE STATUS HERE.  THE THREE LOGS AND
006630*--- ADMNLOG ARE EXTEND-OPENED, NEVER RECREATED - SEN1000 OWNS
006640*--- THE RECREATE-EMPTY PASS FOR ALL FOUR.
006700 FILE-CONTROL.
006710     SELECT PAYLOAD   ASSIGN TO PAYLOAD.
006800     SELECT PEOPMAST  ASSIGN TO PEOPMAST.
006900     SELECT STATSTOR  ASSIGN TO STATSTOR
007000              FILE STATUS IS STATSTOR-FILE-STATUS.
007100     SELECT FMTERLOG  ASSIGN TO FMTERLOG.
007200     SELECT UNREGLOG  ASSIGN TO UNREGLOG.
007300     SELECT STCHGLOG  ASSIGN TO STCHGLOG.
007400     SELECT ADMNLOG   ASSIGN TO ADMNLOG.
007500
007600 DATA DIVISION.
007700
007800 FILE SECTION.
007900
007910*--- ONE ID/STATUS PAIR PER TOKEN GROUP, FREE-FORM ON THE LINE -
007920*--- SEE 310-TOKENIZE-PAYLOAD-LINE FOR HOW THE PAIRS ARE SPLIT.
008000 FD  PAYLOAD.
008100
008200 01  PAYLOAD-LINE                PIC X(80).
008300
008310*--- THIS PROGRAM ONLY EVER NEEDS THE ID OFF PEOPMAST, TO BUILD
008320*--- THE LOOKUP TABLE AT 100 - THE REST OF THE RECORD IS FILLER.
008400 FD  PEOPMAST.
008500
008600 01  PM-RECORD.
008700     05  PM-PERSON-ID           PIC 9(05).
008800     05  FILLER                 PIC X(75).
008900
008910*--- READ WHOLE INTO WS-STATUS-TABLE AT 110, REWRITTEN WHOLE AT
008920*--- 700 FROM THAT SAME TABLE - NEVER RANDOM-ACCESSED ON DISK.
009000 FD  STATSTOR.
009100
009200 01  SM-RECORD.
009300     05  SM-PERSON-ID           PIC 9(05).
009400     05  SM-STATUS              PIC 9(01).
009500     05  SM-TIMESTAMP           PIC X(19).
009600     05  FILLER                 PIC X(15).
009700
009710*--- ONE LINE PER REJECTED PAYLOAD LINE - WRITTEN ONLY AT 600.
009800 FD  FMTERLOG.
009900
010000 01  FE-LOG-LINE                PIC X(80).
010100
010110*--- ONE LINE PER PID THAT DID NOT MATCH A ROW IN PEOPMAST -
010120*--- WRITTEN ONLY AT 610.
010200 FD  UNREGLOG.
010300
010400 01  UR-LOG-LINE                PIC X(80).
010500
010510*--- ONE LINE PER PAIR THAT ACTUALLY CHANGED SOMEONE'S STATUS -
010520*--- WRITTEN ONLY AT 620, NEVER ON AN UNCHANGED REPEAT.
010600 FD  STCHGLOG.
010700
010800 01  SC-LOG-LINE                PIC X(80).
010900
010910*--- ONE SUMMARY LINE PER RUN, WRITTEN AT 900 AFTER EVERYTHING
010920*--- ELSE HAS FINISHED.
011000 FD  ADMNLOG.
011100
011200 01  AL-LOG-LINE                PIC X(80).
011300
011400 WORKING-STORAGE SECTION.
011500
011510*--- FIRST THREE SWITCHES ARE EOF FLAGS, ONE PER SEQUENTIAL
011520*--- FILE THIS PROGRAM READS.  THE REMAINING FIVE DRIVE THE
011530*--- VALIDATE/LOOKUP/ABORT LOGIC IN THE 300-360 PARAGRAPH RANGE.
011600 01  SWITCHES.
011700     05  PAYLOAD-EOF-SWITCH        PIC X  VALUE "N".
011800         88  PAYLOAD-EOF                  VALUE "Y".
011900     05  PEOPMAST-EOF-SWITCH       PIC X  VALUE "N".
012000         88  PEOPMAST-EOF                 VALUE "Y".
012100     05  STATSTOR-EOF-SWITCH       PIC X  VALUE "N".
012200         88  STATSTOR-EOF                 VALUE "Y".
012300     05  LINE-FORMAT-ERROR-SWITCH  PIC X  VALUE "N".
012400         88  LINE-FORMAT-ERROR            VALUE "Y".
012500     05  PAIR-ABORT-SWITCH         PIC X  VALUE "N".
012600         88  PAIR-PROCESSING-ABORTED      VALUE "Y".
012700     05  PID-NUMERIC-SWITCH        PIC X  VALUE "Y".
012800         88  PID-IS-NUMERIC               VALUE "Y".
012900     05  PERSON-FOUND-SWITCH       PIC X  VALUE "N".
013000         88  PERSON-IS-REGISTERED         VALUE "Y".
013100     05  STATUS-FOUND-SWITCH       PIC X  VALUE "N".
013200         88  STATUS-ALREADY-ON-FILE       VALUE "Y".
013300
013400 01  FILE-STATUS-FIELDS.
013500     05  STATSTOR-FILE-STATUS      PIC XX.
013600         88  STATSTOR-SUCCESSFUL           VALUE "00".
013700
013710*--- RETURN-CODE FOR THE JOB STEP.  STARTS 200 (CLEAN), BUMPED
013720*--- TO 400 ON A FORMAT ERROR, FORCED TO 500 ON A STATSTOR WRITE
013730*--- FAILURE - SEE CR-0761 ABOVE FOR WHY 500 ALWAYS WINS.
013800 77  WS-RUN-RESULT                PIC 9(03) COMP VALUE 200.
013900
013910*--- PEOPMAST LOADED HERE ONCE AT START OF RUN SO EVERY LOOKUP
013920*--- AFTERWARD IS A TABLE SEARCH, NOT A FILE READ.  300 IS THE
013930*--- SHOP'S FIXED CAP FOR THIS TABLE, SAME AS THE OLD CR-0411
013940*--- WHOLE-FILE LOAD.
014000 77  WS-MAX-PEOPLE                PIC 9(03) COMP VALUE 300.
014100 77  WS-PEOPLE-COUNT              PIC 9(03) COMP VALUE ZERO.
014200 01  WS-PEOPLE-TABLE.
014300     05  PT-ENTRY OCCURS 300 TIMES INDEXED BY WS-PT-IDX.
014400         10  PT-PERSON-ID          PIC 9(05).
014500
014510*--- STATSTOR LOADED THE SAME WAY AT 110 AND KEPT IN MEMORY FOR
014520*--- THE WHOLE RUN - 360 UPDATES THIS TABLE IN PLACE, AND 700
014530*--- REWRITES STATSTOR FROM IT ONCE AT THE END.
014600 77  WS-STATUS-COUNT              PIC 9(03) COMP VALUE ZERO.
014700 01  WS-STATUS-TABLE.
014800     05  ST-ENTRY OCCURS 300 TIMES INDEXED BY WS-ST-IDX.
014900         10  ST-PERSON-ID          PIC 9(05).
015000         10  ST-STATUS             PIC 9(01).
015100         10  ST-TIMESTAMP          PIC X(19).
015200 77  WS-FOUND-STATUS-SUB          PIC 9(03) COMP VALUE ZERO.
015300 77  WS-FOUND-PERSON-SUB          PIC 9(03) COMP VALUE ZERO.
015400
015410*--- WORK FIELDS FOR 310-TOKENIZE-PAYLOAD-LINE.  40 TOKENS IS
015420*--- TWICE THE 20-PAIR CAP BELOW SINCE EACH PAIR IS TWO TOKENS.
015500 77  WS-MAX-TOKENS                PIC 9(02) COMP VALUE 40.
015600 77  WS-TOKEN-COUNT                PIC 9(02) COMP VALUE ZERO.
015700 01  WS-TOKEN-TABLE.
015800     05  WS-TOKEN OCCURS 40 TIMES  PIC X(10).
015900 77  WS-LINE-WORK                  PIC X(80).
016000 77  WS-LINE-POINTER               PIC 9(03) COMP VALUE 1.
016100 77  WS-UNSTRING-TALLY             PIC 9(02) COMP VALUE ZERO.
016200 77  WS-TOKEN-HALF                 PIC 9(02) COMP VALUE ZERO.
016300 77  WS-TOKEN-REMAINDER            PIC 9(02) COMP VALUE ZERO.
016400
016410*--- PAIRED-UP ID/STATUS TOKENS FOR ONE PAYLOAD LINE.  PR-
016420*--- STATUS-VALID ACCEPTS ONLY "0" OR "1" PADDED TO 10 BYTES -
016430*--- ANYTHING ELSE TRIPS 345-VALIDATE-STATUS-TOKEN'S REJECT.
016500 77  WS-MAX-PAIRS                  PIC 9(02) COMP VALUE 20.
016600 77  WS-PAIR-COUNT                 PIC 9(02) COMP VALUE ZERO.
016700 77  WS-PAIR-SUB                   PIC 9(02) COMP VALUE ZERO.
016800 01  WS-PAIR-TABLE.
016900     05  WS-PAIR OCCURS 20 TIMES.
017000         10  PR-PID-RAW            PIC X(10).
017100         10  PR-STATUS-RAW         PIC X(10).
017200             88  PR-STATUS-VALID       VALUES "0         "
017300                                               "1         ".
017400
017410*--- WORK FIELDS FOR 340-VALIDATE-PID-NUMERIC'S CHARACTER-BY-
017420*--- CHARACTER DIGIT CHECK.  WS-PID-SEEN-SPACE MARKS THE FIRST
017430*--- TRAILING BLANK SO ANY DIGIT AFTER IT FAILS THE PID, NOT
017440*--- JUST A DIGIT BEFORE IT.
017500 77  WS-PID-CHAR-SUB                PIC 9(02) COMP VALUE ZERO.
017600 77  WS-PID-DIGIT-COUNT              PIC 9(02) COMP VALUE ZERO.
017700 77  WS-PID-SEEN-SPACE-SWITCH        PIC X VALUE "N".
017800     88  WS-PID-SEEN-SPACE                 VALUE "Y".
017900 77  WS-PID-DIGIT                    PIC 9(01).
018000 77  WS-PID-NUMERIC-VALUE            PIC 9(05) VALUE ZERO.
018010*--- ALPHA REDEFINES USED ONLY BY THE VERBOSE DISPLAY LINES -
018020*--- A RAW NUMERIC MOVE TO A DISPLAY ARGUMENT PRINTS LEADING
018030*--- ZEROES FINE EITHER WAY, BUT THE SHOP'S OTHER PROGRAMS
018040*--- ALWAYS CARRY AN ALPHA VIEW OF A PADDED NUMERIC KEY.
018100 77  WS-PID-NUMERIC-VALUE-ALPHA REDEFINES
018200         WS-PID-NUMERIC-VALUE        PIC X(05).
018300
018310*--- OLD/NEW STATUS DIGITS, SET AND COMPARED BY 360-APPLY-
018320*--- STATUS-TO-PAIR TO DECIDE WHETHER TO WRITE STCHGLOG.
018400 77  WS-NEW-STATUS                   PIC 9(01).
018500 77  WS-OLD-STATUS                   PIC 9(01).
018600
018700 01  WS-CURRENT-DATE.
018800     05  WS-CD-YYYY                  PIC 9(04).
018900     05  WS-CD-MM                    PIC 9(02).
019000     05  WS-CD-DD                    PIC 9(02).
019100 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE PIC 9(08).
019200
019300 01  WS-CURRENT-TIME.
019400     05  WS-CT-HH                    PIC 9(02).
019500     05  WS-CT-MM                    PIC 9(02).
019600     05  WS-CT-SS                    PIC 9(02).
019700     05  WS-CT-HS                    PIC 9(02).
019800 01  WS-CURRENT-TIME-NUM REDEFINES WS-CURRENT-TIME PIC 9(08).
019900
020000 77  WS-TIMESTAMP                    PIC X(19) VALUE SPACES.
020100
020110*--- RUN COUNTERS ACCUMULATED AS EACH PAYLOAD LINE IS PROCESSED,
020120*--- STRUNG INTO THE ONE ADMNLOG SUMMARY LINE WRITTEN AT 900.
020130*--- THE -ED FIELDS ARE DISPLAY-EDITED COPIES MADE JUST FOR
020140*--- THE STRING BELOW - THE COMP FIELDS THEMSELVES NEVER FEED
020150*--- A STRING STATEMENT DIRECTLY IN THIS SHOP'S CODE.
020200 77  WS-ADMIN-MESSAGE                PIC X(60) VALUE SPACES.
020300 77  WS-LINES-WITH-ERRORS            PIC 9(05) COMP VALUE ZERO.
020400 77  WS-LINES-PROCESSED              PIC 9(05) COMP VALUE ZERO.
020500 77  WS-LINES-PROCESSED-ED           PIC 9(05) VALUE ZERO.
020600 77  WS-LINES-WITH-ERRORS-ED         PIC 9(05) VALUE ZERO.
020700
020800 PROCEDURE DIVISION.
020900
021000*****************************************************************
021100* LOADS BOTH STORES INTO TABLES, WORKS THROUGH EVERY PAYLOAD
021200* LINE, REWRITES STATSTOR, LOGS A RUN SUMMARY, AND SETS
021300* RETURN-CODE FOR THE JOB STEP.
021400*****************************************************************
021500 000-PROCESS-STATUS-UPDATES.
021600
021610*    STAGE 1 - LOAD BOTH STORES INTO MEMORY BEFORE TOUCHING
021620*    ANY PAYLOAD LINE.  NEITHER FILE STAYS OPEN PAST THIS POINT.
021700     OPEN INPUT  PEOPMAST.
021800     PERFORM 100-LOAD-PEOPLE-TABLE
021900         UNTIL PEOPMAST-EOF.
022000     CLOSE PEOPMAST.
022100
022200     OPEN INPUT  STATSTOR.
022300     PERFORM 110-LOAD-STATUS-TABLE
022400         UNTIL STATSTOR-EOF.
022500     CLOSE STATSTOR.
022600
022610*    STAGE 2 - WALK THE PAYLOAD ONE LINE AT A TIME.  THE THREE
022620*    DETAIL LOGS ARE EXTEND-OPENED HERE AND STAY OPEN FOR THE
022630*    WHOLE PASS; ADMNLOG IS OPENED SEPARATELY BELOW SO ITS ONE
022640*    SUMMARY LINE IS WRITTEN AFTER STATSTOR HAS BEEN REWRITTEN.
022700     OPEN INPUT  PAYLOAD.
022800     OPEN EXTEND FMTERLOG
022900                 UNREGLOG
023000                 STCHGLOG
023100                 ADMNLOG.
023200
023300     PERFORM 200-READ-PAYLOAD-LINE.
023400     PERFORM 300-PROCESS-PAYLOAD-LINE
023500         UNTIL PAYLOAD-EOF.
023600
023700     CLOSE PAYLOAD
023800           FMTERLOG
023900           UNREGLOG
024000           STCHGLOG.
024100
024110*    STAGE 3 - REWRITE STATSTOR FROM THE UPDATED TABLE, LOG ONE
024120*    SUMMARY LINE, AND HAND THE RUN RESULT BACK AS RETURN-CODE.
024200     PERFORM 700-REWRITE-STATUS-STORE.
024300
024400     OPEN EXTEND ADMNLOG.
024500     MOVE WS-LINES-PROCESSED    TO WS-LINES-PROCESSED-ED.
024600     MOVE WS-LINES-WITH-ERRORS  TO WS-LINES-WITH-ERRORS-ED.
024700     STRING "LINES PROCESSED=" DELIMITED BY SIZE
024800            WS-LINES-PROCESSED-ED DELIMITED BY SIZE
024900            " LINES WITH ERRORS=" DELIMITED BY SIZE
025000            WS-LINES-WITH-ERRORS-ED DELIMITED BY SIZE
025100       INTO WS-ADMIN-MESSAGE.
025200     PERFORM 900-WRITE-ADMIN-LOG.
025300     CLOSE ADMNLOG.
025400
025500     MOVE WS-RUN-RESULT TO RETURN-CODE.
025600     STOP RUN.
025700
025800*****************************************************************
025900* READS PEOPMAST INTO THE IN-MEMORY LOOKUP TABLE.  ONLY THE ID IS
026000* KEPT - THAT IS ALL THIS PROGRAM EVER NEEDS TO KNOW ABOUT A
026100* PERSON.
026200*****************************************************************
026300 100-LOAD-PEOPLE-TABLE.
026400
026450*    A PEOPMAST ROW PAST THE 300-ROW CAP IS SILENTLY DROPPED FROM
026470*    THE TABLE - THE SAME CAP SEN1000 OBSERVED WHEN SEEDING IT.
026500     READ PEOPMAST
026600         AT END
026700             SET PEOPMAST-EOF TO TRUE.
026800     IF NOT PEOPMAST-EOF
026900         ADD 1 TO WS-PEOPLE-COUNT
027000         MOVE PM-PERSON-ID TO PT-PERSON-ID (WS-PEOPLE-COUNT).
027100
027200*****************************************************************
027300* READS STATSTOR INTO THE IN-MEMORY STATUS TABLE.  THE WHOLE
027400* TABLE IS REWRITTEN AT 700 ONCE EVERY PAYLOAD LINE HAS RUN.
027500*****************************************************************
027600 110-LOAD-STATUS-TABLE.
027700
027800     READ STATSTOR
027900         AT END
028000             SET STATSTOR-EOF TO TRUE.
028100     IF NOT STATSTOR-EOF
028200         ADD 1 TO WS-STATUS-COUNT
028300         MOVE SM-PERSON-ID  TO ST-PERSON-ID (WS-STATUS-COUNT)
028400         MOVE SM-STATUS     TO ST-STATUS    (WS-STATUS-COUNT)
028500         MOVE SM-TIMESTAMP  TO ST-TIMESTAMP (WS-STATUS-COUNT).
028600
028700*****************************************************************
028800* READS THE NEXT PAYLOAD LINE.  AT END OF FILE SETS THE EOF
028900* SWITCH SO THE MAIN LOOP STOPS.
029000*****************************************************************
029100 200-READ-PAYLOAD-LINE.
029200
029250*    CALLED BOTH BEFORE THE MAIN LOOP STARTS AND AT THE END OF
029270*    300 BELOW, SAME PRIMING-READ SHAPE AS THE REST OF THIS SHOP'S
029290*    SEQUENTIAL-FILE PARAGRAPHS.
029300     READ PAYLOAD
029400         AT END
029500             SET PAYLOAD-EOF TO TRUE.
029600
029700*****************************************************************
029800* TOKENIZES ONE PAYLOAD LINE AND PAIRS THE TOKENS UP.  AN EMPTY
029900* OR ODD TOKEN COUNT IS A FORMAT ERROR - NOTHING ON THE LINE IS
030000* PROCESSED.  OTHERWISE WALKS EACH PAIR AND READS THE NEXT LINE.
030100*****************************************************************
030200 300-PROCESS-PAYLOAD-LINE.
030300
030400     ADD 1 TO WS-LINES-PROCESSED.
030500     SET LINE-FORMAT-ERROR   TO FALSE.
030600     MOVE "N" TO LINE-FORMAT-ERROR-SWITCH.
030700     MOVE "N" TO PAIR-ABORT-SWITCH.
030800
030900     PERFORM 310-TOKENIZE-PAYLOAD-LINE.
031000
031100     DIVIDE WS-TOKEN-COUNT BY 2
031200         GIVING WS-TOKEN-HALF
031300         REMAINDER WS-TOKEN-REMAINDER.
031400
031500     IF WS-TOKEN-COUNT = ZERO
031600        OR WS-TOKEN-REMAINDER NOT = ZERO
031700         PERFORM 600-WRITE-FORMAT-ERROR-LOG
031800     ELSE
031900         PERFORM 320-PAIR-UP-TOKENS
032000         PERFORM 330-PROCESS-ONE-PAIR
032100             VARYING WS-PAIR-SUB FROM 1 BY 1
032200             UNTIL WS-PAIR-SUB > WS-PAIR-COUNT
032300                OR PAIR-PROCESSING-ABORTED.
032400
032500     IF LINE-FORMAT-ERROR
032600         ADD 1 TO WS-LINES-WITH-ERRORS
032700         IF WS-RUN-RESULT < 400
032800             MOVE 400 TO WS-RUN-RESULT.
032900
033000     PERFORM 200-READ-PAYLOAD-LINE.
033100
033200*****************************************************************
033300* SPLITS THE PAYLOAD LINE INTO WS-TOKEN-TABLE.  COMMAS ARE FOLDED
033400* TO BLANKS FIRST SO "1,0" AND "1 0" TOKENIZE THE SAME WAY - SEE
033500* PR-0812 ABOVE.  LEADING BLANKS ARE STEPPED OVER BEFORE THE
033600* FIRST UNSTRING SO AN EMPTY LEADING TOKEN IS NEVER PRODUCED.
033700*****************************************************************
033800 310-TOKENIZE-PAYLOAD-LINE.
033900
034000     MOVE ZERO   TO WS-TOKEN-COUNT.
034100     MOVE PAYLOAD-LINE TO WS-LINE-WORK.
034200     INSPECT WS-LINE-WORK REPLACING ALL "," BY SPACE.
034300     MOVE 1 TO WS-LINE-POINTER.
034400
034500     PERFORM UNTIL WS-LINE-POINTER > 80
034600         OR WS-LINE-WORK (WS-LINE-POINTER:1) NOT = SPACE
034700         ADD 1 TO WS-LINE-POINTER.
034800
034900     PERFORM UNTIL WS-LINE-POINTER > 80
035000         OR WS-TOKEN-COUNT NOT LESS THAN WS-MAX-TOKENS
035100         ADD 1 TO WS-TOKEN-COUNT
035200         UNSTRING WS-LINE-WORK DELIMITED BY ALL SPACE
035300             INTO WS-TOKEN (WS-TOKEN-COUNT)
035400             WITH POINTER WS-LINE-POINTER
035500             TALLYING IN WS-UNSTRING-TALLY
035600         IF WS-UNSTRING-TALLY = ZERO
035700             SUBTRACT 1 FROM WS-TOKEN-COUNT.
035800
035900*****************************************************************
036000* COPIES THE TOKEN TABLE INTO PID-RAW/STATUS-RAW PAIRS IN THE
036100* ORDER THEY WERE READ.
036200*****************************************************************
036300 320-PAIR-UP-TOKENS.
036400
036450*    CALLED ONLY WHEN 300 HAS ALREADY CONFIRMED AN EVEN, NON-ZERO
036470*    TOKEN COUNT - THE DIVIDE BELOW NEVER SEES AN ODD REMAINDER.
036500     COMPUTE WS-PAIR-COUNT = WS-TOKEN-COUNT / 2.
036600     PERFORM VARYING WS-PAIR-SUB FROM 1 BY 1
036700             UNTIL WS-PAIR-SUB > WS-PAIR-COUNT
036800         MOVE WS-TOKEN ((WS-PAIR-SUB * 2) - 1)
036900             TO PR-PID-RAW (WS-PAIR-SUB)
037000         MOVE WS-TOKEN (WS-PAIR-SUB * 2)
037100             TO PR-STATUS-RAW (WS-PAIR-SUB).
037200
037300*****************************************************************
037400* VALIDATES AND APPLIES ONE PID/STATUS PAIR.  A BAD PID IS LOGGED
037500* UNREGISTERED AND SKIPPED - IT NEVER ABORTS THE LINE.  A BAD
037600* STATUS TOKEN IS A FORMAT ERROR AND ABORTS THE REST OF THE PAIRS
037700* ON THIS LINE (PAIRS ALREADY APPLIED STAY APPLIED).
037800*****************************************************************
037850* 08/30/93 PR-0642 - ABORT-ON-BAD-STATUS MOVED HERE SO IT STOPS  PR-0642
037860* THE REST OF THIS LINE'S PAIRS, NOT JUST THIS ONE PAIR.         PR-0642
037870* 08/14/26 PR-0904 - THIS PARAGRAPH NO LONGER NESTS ITS OWN      PR-0904
037880* REJECT LOGIC.  IT PERFORMS THE WHOLE 340 THRU 360 RANGE AS     PR-0904
037890* ONE BLOCK AND EACH STEP IN THAT RANGE EITHER FALLS THROUGH TO  PR-0904
037895* THE NEXT STEP OR LOGS ITS OWN REJECT AND JUMPS TO THE SHARED   PR-0904
037897* EXIT, THE WAY THE OLD 2001 TRANSACTION PROGRAM USED TO.        PR-0904
037900 330-PROCESS-ONE-PAIR.
038000
038100     IF SEN-VERBOSE-RUN
038200         DISPLAY "SEN2000 PAIR " WS-PAIR-SUB " PID="
038300             PR-PID-RAW (WS-PAIR-SUB) " STATUS="
038400             PR-STATUS-RAW (WS-PAIR-SUB).
038500
038600     PERFORM 340-VALIDATE-PID-NUMERIC THRU 360-APPLY-STATUS-EXIT.
038700
038800*****************************************************************
038900* A PID TOKEN IS A VALID INTEGER WHEN ITS LEADING CHARACTERS ARE
039000* ALL DIGITS, FOLLOWED ONLY BY TRAILING BLANKS, WITH AT LEAST ONE
039100* DIGIT PRESENT.  TOKENS LONGER THAN 5 DIGITS CANNOT NAME A REAL
039200* PERSON-ID SO THEY ARE TREATED AS NOT FOUND, NOT CONVERTED.  A
039300* PID THAT FAILS HERE IS LOGGED UNREGISTERED AND WE JUMP STRAIGHT
039400* PAST THE STATUS CHECK, THE LOOKUP, AND THE APPLY - THERE IS NO
039500* POINT LOOKING UP A PERSON-ID THAT WAS NEVER A NUMBER.
039600*****************************************************************
039700 340-VALIDATE-PID-NUMERIC.
039800
039900     MOVE "Y" TO PID-NUMERIC-SWITCH.
040000     MOVE "N" TO WS-PID-SEEN-SPACE-SWITCH.
040100     MOVE ZERO TO WS-PID-DIGIT-COUNT.
040200     MOVE ZERO TO WS-PID-NUMERIC-VALUE.
040300
040400     PERFORM VARYING WS-PID-CHAR-SUB FROM 1 BY 1
040500             UNTIL WS-PID-CHAR-SUB > 10
040600         IF PR-PID-RAW (WS-PAIR-SUB) (WS-PID-CHAR-SUB:1) = SPACE
040700             SET WS-PID-SEEN-SPACE TO TRUE
040800         ELSE
040900             IF WS-PID-SEEN-SPACE
041000                 MOVE "N" TO PID-NUMERIC-SWITCH
041100             ELSE
041200                 IF PR-PID-RAW (WS-PAIR-SUB) (WS-PID-CHAR-SUB:1)
041300                         NOT DIGIT-CLASS
041400                     MOVE "N" TO PID-NUMERIC-SWITCH
041500                 ELSE
041600                     ADD 1 TO WS-PID-DIGIT-COUNT.
041700
041800     IF WS-PID-DIGIT-COUNT = ZERO
041900         MOVE "N" TO PID-NUMERIC-SWITCH.
042000
042100     IF PID-IS-NUMERIC AND WS-PID-DIGIT-COUNT NOT > 5
042200         PERFORM VARYING WS-PID-CHAR-SUB FROM 1 BY 1
042300                 UNTIL WS-PID-CHAR-SUB > WS-PID-DIGIT-COUNT
042400             MOVE PR-PID-RAW (WS-PAIR-SUB) (WS-PID-CHAR-SUB:1)
042500                 TO WS-PID-DIGIT
042600             COMPUTE WS-PID-NUMERIC-VALUE =
042700                 (WS-PID-NUMERIC-VALUE * 10) + WS-PID-DIGIT.
042800
042900*    A NON-NUMERIC PID NEVER NAMES A PERSON - LOG IT UNREGISTERED
043000*    AND SKIP THE STATUS-TOKEN CHECK, THE LOOKUP, AND THE APPLY.
043100     IF NOT PID-IS-NUMERIC
043200         PERFORM 610-WRITE-UNREGISTERED-LOG
043300         GO TO 360-APPLY-STATUS-EXIT.
043400
043500*****************************************************************
043600* A BAD STATUS TOKEN ABORTS THE REST OF THIS LINE'S PAIRS (SEE
043700* PR-0642 ABOVE).  A GOOD TOKEN FALLS THROUGH TO THE LOOKUP.
043800*****************************************************************
043900 345-VALIDATE-STATUS-TOKEN.
044000
044050*    REACHED ONLY WHEN 340 ABOVE FOUND A NUMERIC PID - A PID THAT
044070*    FAILED 340 ALREADY JUMPED PAST THIS CHECK TO THE SHARED EXIT.
044100     IF NOT PR-STATUS-VALID (WS-PAIR-SUB)
044200         SET PAIR-PROCESSING-ABORTED TO TRUE
044300         PERFORM 600-WRITE-FORMAT-ERROR-LOG
044400         GO TO 360-APPLY-STATUS-EXIT.
044500
044600*****************************************************************
044700* SEARCHES THE PEOPLE TABLE FOR WS-PID-NUMERIC-VALUE.  A DIGIT
044800* COUNT OVER 5 NEVER MATCHES, SINCE PERSON-ID IS 9(05).  NOT
044900* FOUND MEANS UNREGISTERED - LOGGED HERE, AND WE SKIP THE APPLY
045000* STEP SINCE THERE IS NO STATUS ROW TO TOUCH FOR A STRANGER.
045100*****************************************************************
045200 350-LOOKUP-PERSON.
045300
045350*    LINEAR SCAN OF THE WHOLE PEOPLE TABLE - ACCEPTABLE AT THE
045370*    300-ROW CAP, SAME TRADEOFF SEN3000 MAKES ON ITS OWN LOOKUP.
045400     MOVE "N" TO PERSON-FOUND-SWITCH.
045500     MOVE ZERO TO WS-FOUND-PERSON-SUB.
045600     IF WS-PID-DIGIT-COUNT NOT > 5
045700         PERFORM VARYING WS-PT-IDX FROM 1 BY 1
045800                 UNTIL WS-PT-IDX > WS-PEOPLE-COUNT
045900                    OR PERSON-IS-REGISTERED
046000             IF PT-PERSON-ID (WS-PT-IDX) = WS-PID-NUMERIC-VALUE
046100                 SET PERSON-FOUND-SWITCH TO TRUE
046200                 MOVE WS-PT-IDX TO WS-FOUND-PERSON-SUB.
046300
046400     IF NOT PERSON-IS-REGISTERED
046500         PERFORM 610-WRITE-UNREGISTERED-LOG
046600         GO TO 360-APPLY-STATUS-EXIT.
046700
046800*****************************************************************
046900* APPLIES THE UPDATE-ON-CHANGE RULE.  LOOKS FOR AN EXISTING
047000* STATUS ROW; IF NONE, INSERTS ONE (NO LOG).  IF ONE EXISTS AND
047100* THE STATUS IS UNCHANGED, NOTHING IS TOUCHED.  IF IT DIFFERS,
047200* BOTH STATUS AND TIMESTAMP ARE UPDATED AND STCHGLOG GETS A LINE.
047300* A PAIR ONLY REACHES HERE BY FALLING THROUGH 340, 345, AND 350
047400* CLEAN - EVERY REJECT ABOVE JUMPED STRAIGHT TO THE EXIT BELOW.
047500*****************************************************************
047600 360-APPLY-STATUS-TO-PAIR.
047700
047720*    TIMESTAMP IS BUILT UNCONDITIONALLY, EVEN WHEN THE STATUS
047740*    TURNS OUT UNCHANGED BELOW - IT IS CHEAPER THAN TESTING FIRST
047760*    AND THE UNUSED TIMESTAMP IS SIMPLY DISCARDED.
047800     MOVE PR-STATUS-RAW (WS-PAIR-SUB) (1:1) TO WS-NEW-STATUS.
047900     PERFORM 800-BUILD-TIMESTAMP.
048000
048100     MOVE "N" TO STATUS-FOUND-SWITCH.
048200     MOVE ZERO TO WS-FOUND-STATUS-SUB.
048300     PERFORM VARYING WS-ST-IDX FROM 1 BY 1
048400             UNTIL WS-ST-IDX > WS-STATUS-COUNT
048500                OR STATUS-ALREADY-ON-FILE
048600         IF ST-PERSON-ID (WS-ST-IDX) = WS-PID-NUMERIC-VALUE
048700             SET STATUS-FOUND-SWITCH TO TRUE
048800             MOVE WS-ST-IDX TO WS-FOUND-STATUS-SUB.
048900
049000     IF NOT STATUS-ALREADY-ON-FILE
049100         ADD 1 TO WS-STATUS-COUNT
049200         MOVE WS-PID-NUMERIC-VALUE
049300             TO ST-PERSON-ID (WS-STATUS-COUNT)
049400         MOVE WS-NEW-STATUS
049500             TO ST-STATUS    (WS-STATUS-COUNT)
049600         MOVE WS-TIMESTAMP
049700             TO ST-TIMESTAMP (WS-STATUS-COUNT)
049800     ELSE
049900         MOVE ST-STATUS (WS-FOUND-STATUS-SUB) TO WS-OLD-STATUS
050000         IF WS-OLD-STATUS NOT = WS-NEW-STATUS
050100             MOVE WS-NEW-STATUS
050200                 TO ST-STATUS (WS-FOUND-STATUS-SUB)
050300             MOVE WS-TIMESTAMP
050400                 TO ST-TIMESTAMP (WS-FOUND-STATUS-SUB)
050500             PERFORM 620-WRITE-STATUS-CHANGE-LOG.
050600
050700 360-APPLY-STATUS-EXIT.
050800     EXIT.
050900
051000*****************************************************************
051100* BUILDS THE YYYY-MM-DD HH:MM:SS TIMESTAMP USED ON EVERY LOG LINE
051200* AND EVERY STATUS ROW WRITTEN BY THIS PROGRAM.
051300*****************************************************************
051400 800-BUILD-TIMESTAMP.
051500
051600     ACCEPT WS-CURRENT-DATE-NUM FROM DATE YYYYMMDD.
051700     ACCEPT WS-CURRENT-TIME-NUM FROM TIME.
051800     STRING WS-CD-YYYY  DELIMITED BY SIZE
051900            "-"         DELIMITED BY SIZE
052000            WS-CD-MM    DELIMITED BY SIZE
052100            "-"         DELIMITED BY SIZE
052200            WS-CD-DD    DELIMITED BY SIZE
052300            " "         DELIMITED BY SIZE
052400            WS-CT-HH    DELIMITED BY SIZE
052500            ":"         DELIMITED BY SIZE
052600            WS-CT-MM    DELIMITED BY SIZE
052700            ":"         DELIMITED BY SIZE
052800            WS-CT-SS    DELIMITED BY SIZE
052900       INTO WS-TIMESTAMP.
053000
053100*****************************************************************
053200* WRITES ONE FORMAT_ERROR LINE CARRYING THE WHOLE RAW PAYLOAD.
053300* SETS THE LINE-LEVEL FLAG SO 300 KNOWS TO BUMP RETURN-CODE.
053400*****************************************************************
053500 600-WRITE-FORMAT-ERROR-LOG.
053600
053700     SET LINE-FORMAT-ERROR TO TRUE.
053800     PERFORM 800-BUILD-TIMESTAMP.
053900     MOVE SPACES TO FE-LOG-LINE.
054000     STRING WS-TIMESTAMP       DELIMITED BY SIZE
054100            " FORMAT_ERROR "  DELIMITED BY SIZE
054200            PAYLOAD-LINE       DELIMITED BY SIZE
054300       INTO FE-LOG-LINE.
054400     WRITE FE-LOG-LINE.
054500
054600*****************************************************************
054700* WRITES ONE UNREGISTERED_ID LINE CARRYING THE BAD PID TOKEN AND
054800* THE WHOLE RAW PAYLOAD FOR TRACEABILITY.
054900*****************************************************************
055000 610-WRITE-UNREGISTERED-LOG.
055100
055200     PERFORM 800-BUILD-TIMESTAMP.
055300     MOVE SPACES TO UR-LOG-LINE.
055400     STRING WS-TIMESTAMP              DELIMITED BY SIZE
055500            " UNREGISTERED_ID "       DELIMITED BY SIZE
055600            PR-PID-RAW (WS-PAIR-SUB)  DELIMITED BY SPACE
055700            " payload="               DELIMITED BY SIZE
055800            PAYLOAD-LINE               DELIMITED BY SIZE
055900       INTO UR-LOG-LINE.
056000     WRITE UR-LOG-LINE.
056100
056200*****************************************************************
056300* WRITES ONE STATUS_CHANGE LINE WITH THE OLD AND NEW STATUS.
056400*****************************************************************
056500 620-WRITE-STATUS-CHANGE-LOG.
056600
056700     MOVE SPACES TO SC-LOG-LINE.
056800     STRING WS-TIMESTAMP          DELIMITED BY SIZE
056900            " STATUS_CHANGE id="  DELIMITED BY SIZE
057000            WS-PID-NUMERIC-VALUE  DELIMITED BY SIZE
057100            " old="               DELIMITED BY SIZE
057200            WS-OLD-STATUS         DELIMITED BY SIZE
057300            " new="               DELIMITED BY SIZE
057400            WS-NEW-STATUS         DELIMITED BY SIZE
057500       INTO SC-LOG-LINE.
057600     WRITE SC-LOG-LINE.
057700
057800*****************************************************************
057900* REWRITES STATSTOR FROM THE IN-MEMORY TABLE NOW THAT EVERY
058000* PAYLOAD LINE HAS BEEN APPLIED.  A WRITE FAILURE HERE IS A STORE
058100* FAILURE AND FORCES RETURN-CODE TO 500 NO MATTER WHAT ELSE
058200* HAPPENED ON THIS RUN.
058300*****************************************************************
058400* 06/17/01 CR-0761 - 500 SET UNCONDITIONALLY BELOW SO IT ALWAYS  CR-0761
058500* WINS OVER A 400 SET EARLIER IN THE RUN.                        CR-0761
058600 700-REWRITE-STATUS-STORE.
058700
058750*    OPEN OUTPUT, NOT EXTEND - THE WHOLE STORE IS REPLACED FROM
058770*    THE TABLE EVERY RUN, MATCHING HOW SEN3000 REWRITES PEOPMAST.
058800     OPEN OUTPUT STATSTOR.
058900     PERFORM VARYING WS-ST-IDX FROM 1 BY 1
059000             UNTIL WS-ST-IDX > WS-STATUS-COUNT
059100         MOVE SPACES             TO SM-RECORD
059200         MOVE ST-PERSON-ID (WS-ST-IDX) TO SM-PERSON-ID
059300         MOVE ST-STATUS    (WS-ST-IDX) TO SM-STATUS
059400         MOVE ST-TIMESTAMP (WS-ST-IDX) TO SM-TIMESTAMP
059500         WRITE SM-RECORD
059600         IF NOT STATSTOR-SUCCESSFUL
059700             DISPLAY "WRITE ERROR ON STATSTOR, FILE STATUS IS "
059800                 STATSTOR-FILE-STATUS
059900             MOVE 500 TO WS-RUN-RESULT.
060000     CLOSE STATSTOR.
060100
060200*****************************************************************
060300* APPENDS ONE INFO LINE TO ADMNLOG SUMMARIZING THE RUN.
060400*****************************************************************
060500 900-WRITE-ADMIN-LOG.
060600
060650*    CALLED EXACTLY ONCE, AFTER 700 HAS REWRITTEN STATSTOR, SO THE
060670*    COUNTS STRUNG INTO WS-ADMIN-MESSAGE BY THE CALLER REFLECT THE
060690*    WHOLE RUN.
060700     PERFORM 800-BUILD-TIMESTAMP.
060800     MOVE SPACES TO AL-LOG-LINE.
060900     STRING WS-TIMESTAMP      DELIMITED BY SIZE
061000            " INFO "         DELIMITED BY SIZE
061100            WS-ADMIN-MESSAGE DELIMITED BY SIZE
061200       INTO AL-LOG-LINE.
061300     WRITE AL-LOG-LINE.
